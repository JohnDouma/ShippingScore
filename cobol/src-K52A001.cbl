000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     K52A001.
000300 AUTHOR.         M. OKAFOR.
000400 INSTALLATION.   CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* K52A001 - SHIPPINGSCORE ARRAY UTILITY
001000* **++ FUNCTION-CODE-DISPATCHED PRIMITIVE OPERATIONS ON THE
001100* ++ ASSIGNMENT MATRIX (ROW MINIMUM, ROW ZEROIZE, TRANSPOSE,
001200* ++ COVERED-COLUMN COUNT, FIRST-MARK SEARCH, COLUMN SUBTRACT,
001300* ++ ROW ADD).  CALLED REPEATEDLY BY THE SOLVER K52S001 AND BY
001400* ++ THE MATRIX OWNER K52X001 SO THE STEPPING LOGIC OF THE
001500* ++ MUNKRES ALGORITHM NEVER TOUCHES THE TABLES DIRECTLY.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 04/02/87  MTO  ORIG     INITIAL VERSION - SPLIT OUT OF K52S001      ORIG
002000*                         SO THE MATRIX PRIMITIVES COULD BE UNIT      ORIG
002100*                         TESTED ON THEIR OWN.                        ORIG
002200* 04/09/87  MTO  ORIG     ADDED FX-FIND-MARK (NEEDED BY BOTH THE      ORIG
002300*                         STAR AND PRIME SEARCH STEPS).               ORIG
002400* 10/11/91  RLH  CR-0229  ADDED ARR-RESULT-COUNT SO FX-FIND-MARK   CR-0229
002500*                         CAN RETURN "NOT FOUND" WITHOUT A         CR-0229
002600*                         SEPARATE 88-LEVEL ROUND TRIP.            CR-0229
002700* 01/08/98  JLH  Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS.       Y2K-041
002800*                         NO CHANGE REQUIRED. SIGNED OFF.          Y2K-041
002900* 08/17/99  RLH  CR-0411  GUARDED FX-TRANSPOSE AGAINST A ZERO      CR-0411
003000*                         ROW OR COLUMN COUNT AFTER THE WESTERN    CR-0411
003100*                         REGION RUN WITH AN EMPTY DRIVER FILE.    CR-0411
003200* 04/11/02  MTO  CR-0459  REVIEWED AGAINST THE REVISED SUITABILITY CR-0459
003300*                         SCORING STANDARD - PRIMITIVES ARE SCORE- CR-0459
003400*                         RULE AGNOSTIC, NO CHANGE REQUIRED.       CR-0459
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-370.
003900 OBJECT-COMPUTER.    IBM-370.
004000 SPECIAL-NAMES.
004100     CLASS NUMVAL-CHAR IS '0' THRU '9'.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01 WS-WORK-AREA.
005200   03 WS-ROW-IDX                      PIC 9(3) COMP VALUE ZERO.
005300   03 WS-COL-IDX                      PIC 9(3) COMP VALUE ZERO.
005400   03 WS-MIN-VALUE                    PIC S9(7)V99 VALUE ZERO.
005500   03 FILLER                          PIC X(05).
005600 01 WS-WORK-AREA-X REDEFINES WS-WORK-AREA PIC X(17).
005700*
005800 01 WS-SENTINEL-AREA.
005900   03 WS-SENTINEL                     PIC S9(7)V99
006000                                       VALUE 9999999.99.
006100   03 FILLER                          PIC X(01).
006200 01 WS-SENTINEL-X REDEFINES WS-SENTINEL-AREA PIC X(10).
006300*
006400 01 WS-TRANSPOSE-WORK.
006500   03 WS-TEMP-MATRIX.
006600     05 WS-TEMP-ROW OCCURS 100 TIMES
006700                    INDEXED BY WS-TEMP-ROW-IDX.
006800       10 WS-TEMP-CELL OCCURS 100 TIMES
006900                       INDEXED BY WS-TEMP-COL-IDX
007000                       PIC S9(7)V99 VALUE ZERO.
007100   03 FILLER                          PIC X(01).
007200*
007300 01 WS-FOUND-AREA.
007400   03 WS-FOUND-SW                     PIC X(01) VALUE 'N'.
007500     88 WS-FOUND                                VALUE 'Y'.
007600     88 WS-NOT-FOUND                            VALUE 'N'.
007700   03 FILLER                          PIC X(04).
007800*
007900 LINKAGE SECTION.
008000 COPY K52MFNC.
008100 COPY K52MTXI.
008200 COPY K52MTXO.
008300*
008400 PROCEDURE DIVISION USING ARR-FUNCTION-AREA
008500                          MTX-CONTROL
008600                          MTX-DATA-AREA.
008700*
008800 BEGIN.
008900     EVALUATE TRUE
009000        WHEN FX-ROW-MIN
009100           PERFORM 1000-ROW-MIN THRU 1000-EXIT
009200        WHEN FX-ZEROIZE-ROW
009300           PERFORM 2000-ZEROIZE-ROW THRU 2000-EXIT
009400        WHEN FX-TRANSPOSE
009500           PERFORM 3000-TRANSPOSE THRU 3000-EXIT
009600        WHEN FX-COUNT-COVERED-COLS
009700           PERFORM 4000-COUNT-COVERED-COLS THRU 4000-EXIT
009800        WHEN FX-FIND-MARK
009900           PERFORM 5000-FIND-MARK THRU 5000-EXIT
010000        WHEN FX-SUBTRACT-COL
010100           PERFORM 6000-SUBTRACT-COL THRU 6000-EXIT
010200        WHEN FX-ADD-ROW
010300           PERFORM 7000-ADD-ROW THRU 7000-EXIT
010400     END-EVALUATE.
010500
010600     GOBACK.
010700*
010800*----------------------------------------------------------------
010900* 1000-ROW-MIN - SMALLEST VALUE IN ROW ARR-ROW-PARM, RETURNED IN
011000*                ARR-VALUE-PARM.  AN EMPTY ROW (NCOLS = 0) GETS
011100*                THE SENTINEL, SINCE ITS "MINIMUM" MUST NEVER
011200*                WIN A COMPARISON.
011300*----------------------------------------------------------------
011400 1000-ROW-MIN.
011500     MOVE WS-SENTINEL                 TO ARR-VALUE-PARM.
011600
011700     IF MTX-NCOLS > ZERO
011800        MOVE MTX-COST-CELL (ARR-ROW-PARM, 1) TO ARR-VALUE-PARM
011900        PERFORM 1100-TEST-ONE-COLUMN THRU 1100-EXIT
012000            VARYING WS-COL-IDX FROM 2 BY 1
012100            UNTIL WS-COL-IDX > MTX-NCOLS
012200     END-IF.
012300 1000-EXIT.
012400     EXIT.
012500*
012600 1100-TEST-ONE-COLUMN.
012700     IF MTX-COST-CELL (ARR-ROW-PARM, WS-COL-IDX) < ARR-VALUE-PARM
012800        MOVE MTX-COST-CELL (ARR-ROW-PARM, WS-COL-IDX)
012900                            TO ARR-VALUE-PARM
013000     END-IF.
013100 1100-EXIT.
013200     EXIT.
013300*
013400*----------------------------------------------------------------
013500* 2000-ZEROIZE-ROW - SUBTRACT ARR-VALUE-PARM FROM EVERY CELL OF
013600*                    ROW ARR-ROW-PARM.
013700*----------------------------------------------------------------
013800 2000-ZEROIZE-ROW.
013900     PERFORM 2100-SUBTRACT-ONE-CELL
014000         VARYING WS-COL-IDX FROM 1 BY 1
014100         UNTIL WS-COL-IDX > MTX-NCOLS.
014200 2000-EXIT.
014300     EXIT.
014400*
014500 2100-SUBTRACT-ONE-CELL.
014600     SUBTRACT ARR-VALUE-PARM
014700         FROM MTX-COST-CELL (ARR-ROW-PARM, WS-COL-IDX).
014800*
014900*----------------------------------------------------------------
015000* 3000-TRANSPOSE - SWAP ROWS AND COLUMNS OF THE COST MATRIX.
015100*                  MTX-NROWS/MTX-NCOLS ARE SWAPPED BY THE
015200*                  CALLER (K52X001) AFTER THIS RETURNS.
015300*----------------------------------------------------------------
015400 3000-TRANSPOSE.
015500     IF MTX-NROWS > ZERO AND MTX-NCOLS > ZERO
015600        PERFORM 3100-COPY-ONE-ROW THRU 3100-EXIT
015700            VARYING WS-ROW-IDX FROM 1 BY 1
015800            UNTIL WS-ROW-IDX > MTX-NROWS
015900
016000        PERFORM 3200-STORE-ONE-ROW THRU 3200-EXIT
016100            VARYING WS-COL-IDX FROM 1 BY 1
016200            UNTIL WS-COL-IDX > MTX-NCOLS
016300     END-IF.
016400 3000-EXIT.
016500     EXIT.
016600*
016700 3100-COPY-ONE-ROW.
016800     PERFORM 3110-COPY-ONE-CELL
016900         VARYING WS-COL-IDX FROM 1 BY 1
017000         UNTIL WS-COL-IDX > MTX-NCOLS.
017100 3100-EXIT.
017200     EXIT.
017300*
017400 3110-COPY-ONE-CELL.
017500     MOVE MTX-COST-CELL (WS-ROW-IDX, WS-COL-IDX)
017600               TO WS-TEMP-CELL (WS-COL-IDX, WS-ROW-IDX).
017700*
017800 3200-STORE-ONE-ROW.
017900     PERFORM 3210-STORE-ONE-CELL
018000         VARYING WS-ROW-IDX FROM 1 BY 1
018100         UNTIL WS-ROW-IDX > MTX-NROWS.
018200 3200-EXIT.
018300     EXIT.
018400*
018500 3210-STORE-ONE-CELL.
018600     MOVE WS-TEMP-CELL (WS-COL-IDX, WS-ROW-IDX)
018700               TO MTX-COST-CELL (WS-COL-IDX, WS-ROW-IDX).
018800*
018900*----------------------------------------------------------------
019000* 4000-COUNT-COVERED-COLS - NUMBER OF COLUMNS 1 THRU MTX-NCOLS
019100*                           WITH THEIR COVER SWITCH ON.
019200*----------------------------------------------------------------
019300 4000-COUNT-COVERED-COLS.
019400     MOVE ZERO                        TO ARR-RESULT-COUNT.
019500     PERFORM 4100-TEST-ONE-COLUMN
019600         VARYING WS-COL-IDX FROM 1 BY 1
019700         UNTIL WS-COL-IDX > MTX-NCOLS.
019800 4000-EXIT.
019900     EXIT.
020000*
020100 4100-TEST-ONE-COLUMN.
020200     IF MTX-COL-IS-COVERED (WS-COL-IDX)
020300        ADD 1                         TO ARR-RESULT-COUNT
020400     END-IF.
020500*
020600*----------------------------------------------------------------
020700* 5000-FIND-MARK - FIRST OCCURRENCE OF MARK VALUE ARR-MARK-PARM
020800*                  IN ROW ARR-ROW-PARM (IF ARR-COL-PARM = 0) OR
020900*                  IN COLUMN ARR-COL-PARM (IF ARR-ROW-PARM = 0).
021000*                  RESULT RETURNED IN ARR-RESULT-COUNT: THE
021100*                  1-BASED POSITION FOUND, OR ZERO IF NONE.
021200*----------------------------------------------------------------
021300 5000-FIND-MARK.
021400     MOVE ZERO                        TO ARR-RESULT-COUNT.
021500     MOVE 'N'                         TO WS-FOUND-SW.
021600
021700     IF ARR-COL-PARM EQUAL ZERO
021800        PERFORM 5100-TEST-ROW-CELL THRU 5100-EXIT
021900            VARYING WS-COL-IDX FROM 1 BY 1
022000            UNTIL WS-COL-IDX > MTX-NCOLS OR WS-FOUND
022100     ELSE
022200        PERFORM 5200-TEST-COL-CELL THRU 5200-EXIT
022300            VARYING WS-ROW-IDX FROM 1 BY 1
022400            UNTIL WS-ROW-IDX > MTX-NROWS OR WS-FOUND
022500     END-IF.
022600 5000-EXIT.
022700     EXIT.
022800*
022900 5100-TEST-ROW-CELL.
023000     IF MTX-MARK-CELL (ARR-ROW-PARM, WS-COL-IDX)
023100                             EQUAL ARR-MARK-PARM
023200        MOVE WS-COL-IDX               TO ARR-RESULT-COUNT
023300        MOVE 'Y'                      TO WS-FOUND-SW
023400     END-IF.
023500 5100-EXIT.
023600     EXIT.
023700*
023800 5200-TEST-COL-CELL.
023900     IF MTX-MARK-CELL (WS-ROW-IDX, ARR-COL-PARM)
024000                             EQUAL ARR-MARK-PARM
024100        MOVE WS-ROW-IDX               TO ARR-RESULT-COUNT
024200        MOVE 'Y'                      TO WS-FOUND-SW
024300     END-IF.
024400 5200-EXIT.
024500     EXIT.
024600*
024700*----------------------------------------------------------------
024800* 6000-SUBTRACT-COL - SUBTRACT ARR-VALUE-PARM FROM EVERY CELL OF
024900*                     COLUMN ARR-COL-PARM.
025000*----------------------------------------------------------------
025100 6000-SUBTRACT-COL.
025200     PERFORM 6100-SUBTRACT-ONE-CELL
025300         VARYING WS-ROW-IDX FROM 1 BY 1
025400         UNTIL WS-ROW-IDX > MTX-NROWS.
025500 6000-EXIT.
025600     EXIT.
025700*
025800 6100-SUBTRACT-ONE-CELL.
025900     SUBTRACT ARR-VALUE-PARM
026000         FROM MTX-COST-CELL (WS-ROW-IDX, ARR-COL-PARM).
026100*
026200*----------------------------------------------------------------
026300* 7000-ADD-ROW - ADD ARR-VALUE-PARM TO EVERY CELL OF ROW
026400*                ARR-ROW-PARM.
026500*----------------------------------------------------------------
026600 7000-ADD-ROW.
026700     PERFORM 7100-ADD-ONE-CELL
026800         VARYING WS-COL-IDX FROM 1 BY 1
026900         UNTIL WS-COL-IDX > MTX-NCOLS.
027000 7000-EXIT.
027100     EXIT.
027200*
027300 7100-ADD-ONE-CELL.
027400     ADD ARR-VALUE-PARM
027500         TO MTX-COST-CELL (ARR-ROW-PARM, WS-COL-IDX).
