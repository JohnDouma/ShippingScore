000100* **++ K52MTXI - ASSIGNMENT MATRIX CONTROL AREA
000200* ++ LINKAGE-IN SIDE OF THE ASSIGNMENT MATRIX.  TELLS K52X001
000300* ++ WHICH OPERATION TO PERFORM (BUILD THE COST MATRIX FROM
000400* ++ THE SCORE TABLE, OR EXTRACT THE FINAL ASSIGNMENTS FROM
000500* ++ THE STAR MARKS) AND CARRIES THE WORKING DIMENSIONS.
000600*
000700 01 MTX-CONTROL.
000800   03 MTX-FUNCTION               PIC X(02) VALUE SPACE.
000900     88 MTX-FX-BUILD                       VALUE 'BL'.
001000     88 MTX-FX-EXTRACT                     VALUE 'EX'.
001100   03 MTX-NROWS                  PIC 9(3) COMP VALUE ZERO.
001200   03 MTX-NCOLS                  PIC 9(3) COMP VALUE ZERO.
001300   03 MTX-TRANSPOSED-SW          PIC X(01) VALUE 'N'.
001400     88 MTX-IS-TRANSPOSED                  VALUE 'Y'.
001500     88 MTX-NOT-TRANSPOSED                 VALUE 'N'.
001600   03 FILLER                     PIC X(05).
