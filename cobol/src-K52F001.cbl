000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     K52F001.
000300 AUTHOR.         D. PRUITT.
000400 INSTALLATION.   CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   03/14/87.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* K52F001 - SHIPPINGSCORE FILE UTILITY
001000* **++ GENERAL-PURPOSE LINE-SEQUENTIAL LOADER.  READS ONE INPUT
001100* ++ FILE, ONE LINE AT A TIME, AND RETURNS THE LINES AS AN
001200* ++ ORDERED TABLE IN FU-TABLE-AREA, PRESERVING THE ORIGINAL
001300* ++ ORDER OF APPEARANCE.  CALLED ONCE FOR THE ADDRESS FILE AND
001400* ++ ONCE FOR THE DRIVER FILE BY THE BATCH DRIVER K52B001 - THE
001500* ++ DDNAME TO OPEN IS PASSED IN EACH TIME VIA FU-PARMS.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 03/14/87  DAP  ORIG     INITIAL VERSION - REPLACES THE TWO          ORIG
002000*                         SEPARATE HARD-CODED FD READERS THAT         ORIG
002100*                         HAD BEEN COPIED INTO EVERY BATCH PGM.       ORIG
002200* 04/02/87  DAP  ORIG     ADDED FU-FS-FATAL SO CALLERS CAN TELL       ORIG
002300*                         A MISSING DD APART FROM NORMAL EOF.         ORIG
002400* 09/09/88  MTO  CR-0118  SKIP BLANK LINES INSTEAD OF STORING      CR-0118
002500*                         THEM - FREIGHT-OPS WAS LEAVING TRAILING  CR-0118
002600*                         BLANK LINES IN THE DRIVER FILE.          CR-0118
002700* 11/30/90  RLH  CR-0204  RAISED TABLE LIMIT FROM 200 TO 500 -     CR-0204
002800*                         WESTERN REGION ADDRESS FILE OUTGREW IT.  CR-0204
002900* 02/14/94  MTO  CR-0351  DYNAMIC DDNAME SUPPORT SO ONE COPY OF    CR-0351
003000*                         THIS ROUTINE SERVES BOTH INPUT FILES.    CR-0351
003100* 01/08/98  JLH  Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS IN     Y2K-041
003200*                         THIS PROGRAM, FILE STATUS BYTES ONLY.    Y2K-041
003300*                         NO CHANGE REQUIRED. SIGNED OFF.          Y2K-041
003400* 06/21/99  RLH  CR-0409  DISPLAY DD NAME ON OPEN/CLOSE ERRORS TO  CR-0409
003500*                         SPEED UP OPERATOR TROUBLESHOOTING.       CR-0409
003600* 03/06/01  MTO  CR-0447  FU-MAX-WIDTH IS NOW ENFORCED - A STORED  CR-0447
003700*                         LINE LONGER THAN THE CALLER'S MAX        CR-0447
003800*                         WIDTH IS A FATAL LOAD ERROR INSTEAD OF   CR-0447
003900*                         BEING SILENTLY TRUNCATED DOWNSTREAM.     CR-0447
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     CLASS NUMVAL-CHAR IS '0' THRU '9'.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FU-INPUT-FILE ASSIGN TO DYNAMIC WS-DDNAME-SAVE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FU-FS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  FU-INPUT-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F.
006000 01  FU-INPUT-RECORD                  PIC X(60).
006100 01  FU-INPUT-RECORD-R REDEFINES FU-INPUT-RECORD.
006200     03 FU-INPUT-CHAR OCCURS 60 TIMES PIC X(01).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01 WS-FILE-SWITCHES.
006700   03 WS-EOF-SW                       PIC X(01) VALUE 'N'.
006800     88 WS-EOF                                  VALUE 'Y'.
006900     88 WS-NOT-EOF                              VALUE 'N'.
007000   03 FILLER                          PIC X(04).
007100*
007200 01 WS-DDNAME-WORK.
007300   03 WS-DDNAME-SAVE                  PIC X(08) VALUE SPACE.
007400   03 FILLER                          PIC X(04).
007500 01 WS-DDNAME-HALVES REDEFINES WS-DDNAME-WORK.
007600   03 WS-DDNAME-HALF-1                PIC X(04).
007700   03 WS-DDNAME-HALF-2                PIC X(04).
007800   03 FILLER                          PIC X(04).
007900*
008000 01 WS-RECORD-LEN-AREA.
008100   03 WS-RECORD-LEN                   PIC 9(3) COMP VALUE ZERO.
008200   03 FILLER                          PIC X(02).
008300 01 WS-RECORD-LEN-X REDEFINES WS-RECORD-LEN-AREA PIC X(04).
008400*
008500 01 WS-SCAN-WORK.
008600   03 WS-SCAN-IDX                     PIC 9(3) COMP VALUE ZERO.
008700   03 WS-BLANK-SW                     PIC X(01) VALUE 'Y'.
008800     88 WS-LINE-IS-BLANK                        VALUE 'Y'.
008900     88 WS-LINE-NOT-BLANK                       VALUE 'N'.
009000   03 FILLER                          PIC X(04).
009100*
009200 77 WS-RTN-NAME                       PIC X(08) VALUE 'K52F001 '.
009300*
009400 LINKAGE SECTION.
009500 COPY K52MPRM.
009600 COPY K52MREC.
009700*
009800 PROCEDURE DIVISION USING FU-PARMS
009900                          FU-TABLE-AREA.
010000*
010100 BEGIN.
010200     MOVE FU-DDNAME                   TO WS-DDNAME-SAVE.
010300     MOVE ZERO                        TO FU-REC-TOT.
010400     MOVE 'N'                         TO WS-EOF-SW.
010500
010600     PERFORM 1000-OPEN-FILE THRU 1000-EXIT.
010700
010800     IF FU-FS-NOT-FATAL
010900        PERFORM 2000-READ-FILE THRU 2000-EXIT
011000           UNTIL WS-EOF
011100
011200        PERFORM 3000-CLOSE-FILE THRU 3000-EXIT
011300     END-IF.
011400
011500     GOBACK.
011600*
011700 1000-OPEN-FILE.
011800     OPEN INPUT FU-INPUT-FILE.
011900
012000     IF FU-FS-OK
012100        MOVE 'N'                      TO WS-EOF-SW
012200     ELSE
012300        DISPLAY WS-RTN-NAME ' - OPEN ERROR ON ' WS-DDNAME-SAVE
012400                ' - FILE STATUS ' FU-FS
012500        MOVE 'Y'                      TO FU-FS-FATAL
012600     END-IF.
012700 1000-EXIT.
012800     EXIT.
012900*
013000 2000-READ-FILE.
013100     READ FU-INPUT-FILE
013200         INTO FU-INPUT-RECORD
013300         AT END
013400             MOVE 'Y'                 TO WS-EOF-SW
013500     END-READ.
013600
013700     IF WS-NOT-EOF
013800        IF NOT FU-FS-OK
013900           DISPLAY WS-RTN-NAME ' - READ ERROR ON ' WS-DDNAME-SAVE
014000                   ' - FILE STATUS ' FU-FS
014100           MOVE 'Y'                   TO FU-FS-FATAL
014200           MOVE 'Y'                   TO WS-EOF-SW
014300        ELSE
014400           PERFORM 2100-TEST-BLANK-LINE THRU 2100-EXIT
014500
014600           IF WS-LINE-NOT-BLANK
014700              PERFORM 2200-STORE-RECORD THRU 2200-EXIT
014800           END-IF
014900        END-IF
015000     END-IF.
015100 2000-EXIT.
015200     EXIT.
015300*
015400 2100-TEST-BLANK-LINE.
015500     MOVE 'Y'                         TO WS-BLANK-SW.
015600     PERFORM 2110-TEST-ONE-CHAR THRU 2110-EXIT
015700         VARYING WS-SCAN-IDX FROM 1 BY 1
015800         UNTIL WS-SCAN-IDX > 60 OR WS-LINE-NOT-BLANK.
015900 2100-EXIT.
016000     EXIT.
016100*
016200 2110-TEST-ONE-CHAR.
016300     IF FU-INPUT-CHAR (WS-SCAN-IDX) NOT EQUAL SPACE
016400        MOVE 'N'                      TO WS-BLANK-SW
016500     END-IF.
016600 2110-EXIT.
016700     EXIT.
016800*
016900 2200-STORE-RECORD.
017000     ADD 1                            TO FU-REC-TOT.
017100     MOVE FU-INPUT-RECORD
017200                   TO FU-RECORD-TEXT (FU-REC-TOT).
017300
017400     MOVE ZERO                        TO WS-RECORD-LEN.
017500     PERFORM 2210-FIND-LAST-NONBLANK THRU 2210-EXIT
017600         VARYING WS-SCAN-IDX FROM 60 BY -1
017700         UNTIL WS-SCAN-IDX < 1 OR WS-RECORD-LEN NOT EQUAL ZERO.
017800
017900     IF FU-MAX-WIDTH > ZERO
018000        AND WS-RECORD-LEN > FU-MAX-WIDTH
018100        DISPLAY WS-RTN-NAME ' - LOAD ERROR ON ' WS-DDNAME-SAVE
018200                ' - LINE ' FU-REC-TOT ' EXCEEDS MAX WIDTH '
018300                FU-MAX-WIDTH
018400        MOVE 'Y'                      TO FU-FS-FATAL
018500        MOVE 'Y'                      TO WS-EOF-SW
018600     END-IF.
018700     MOVE WS-RECORD-LEN
018800                   TO FU-RECORD-LEN (FU-REC-TOT).
018900 2200-EXIT.
019000     EXIT.
019100*
019200 2210-FIND-LAST-NONBLANK.
019300     IF FU-INPUT-CHAR (WS-SCAN-IDX) NOT EQUAL SPACE
019400        MOVE WS-SCAN-IDX              TO WS-RECORD-LEN
019500     END-IF.
019600 2210-EXIT.
019700     EXIT.
019800*
019900 3000-CLOSE-FILE.
020000     CLOSE FU-INPUT-FILE.
020100
020200     IF NOT FU-FS-OK
020300        DISPLAY WS-RTN-NAME ' - CLOSE ERROR ON ' WS-DDNAME-SAVE
020400                ' - FILE STATUS ' FU-FS
020500        MOVE 'Y'                      TO FU-FS-FATAL
020600     END-IF.
020700 3000-EXIT.
020800     EXIT.
