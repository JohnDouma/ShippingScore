000100* **++ K52MSCR - SUITABILITY SCORE TABLE
000200* ++ NA x ND TABLE OF SCORE(ADDRESS,DRIVER) BUILT BY THE
000300* ++ SCORING PASS IN K52B001 AND READ BY K52X001 TO BUILD THE
000400* ++ NEGATED COST MATRIX.  BOUNDED AT 100 ADDRESSES BY 100
000500* ++ DRIVERS - SEE WS-MAX-ADDR / WS-MAX-DRVR IN K52B001.
000600*
000700 01 SCR-TABLE-AREA.
000800   03 SCR-ADDR-TOT               PIC 9(3) COMP VALUE ZERO.
000900   03 SCR-DRVR-TOT               PIC 9(3) COMP VALUE ZERO.
001000   03 SCR-MATRIX.
001100     05 SCR-ROW OCCURS 100 TIMES INDEXED BY SCR-ROW-IDX.
001200       10 SCR-CELL OCCURS 100 TIMES INDEXED BY SCR-COL-IDX
001300                   PIC S9(7)V99 VALUE ZERO.
001400   03 FILLER                     PIC X(05).
