000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     K52C001.
000300 AUTHOR.         D. PRUITT.
000400 INSTALLATION.   CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   03/21/87.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* K52C001 - SHIPPINGSCORE SCORE UTILITY
001000* **++ COMPUTES THE SUITABILITY SCORE FOR ONE ADDRESS/DRIVER
001100* ++ PAIR.  PURE COMPUTATION ROUTINE - NO I/O.  CALLED ONCE PER
001200* ++ CELL OF THE NA x ND SCORE TABLE FROM K52B001.
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500*----------------------------------------------------------------
001600* 03/21/87  DAP  ORIG     INITIAL VERSION.                            ORIG
001700* 04/02/87  DAP  ORIG     ADDED THE COMMON-FACTOR MULTIPLIER -        ORIG
001800*                         DISPATCH WANTED "CLOSER" ADDRESS/NAME       ORIG
001900*                         LENGTH PAIRS TO SCORE HIGHER.               ORIG
002000* 07/19/89  MTO  CR-0142  FIXED TRIMMED-LENGTH SCAN TO TREAT AN    CR-0142
002100*                         ALL-BLANK FIELD AS LENGTH ZERO RATHER    CR-0142
002200*                         THAN ABENDING ON SUBSCRIPT ZERO.         CR-0142
002300* 01/08/98  JLH  Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS.       Y2K-041
002400*                         NO CHANGE REQUIRED. SIGNED OFF.          Y2K-041
002500* 05/03/99  RLH  CR-0398  DOCUMENTED THE 0.25 SCORE STEPPING IN    CR-0398
002600*                         THE HEADER BANNER FOR THE AUDITORS.      CR-0398
002700* 04/11/02  MTO  CR-0459  REVIEWED AGAINST THE REVISED SUITABILITY CR-0459
002800*                         SCORING STANDARD - NO LOGIC CHANGE,      CR-0459
002900*                         RULES STILL MATCH SECTION 3 EXACTLY.     CR-0459
003000*----------------------------------------------------------------
003100* SCORING RULES (SEE DISPATCH SUITABILITY SCORING STANDARD):
003200*   - EVEN ADDRESS LENGTH -> BASE = 1.5 * VOWELS IN DRIVER NAME.
003300*   - ODD  ADDRESS LENGTH -> BASE = CONSONANTS IN DRIVER NAME.
003400*   - IF GCD(ADDR-LEN,NAME-LEN) > 1, BASE IS MULTIPLIED BY 1.5.
003500*   - ALL SCORES LAND ON A QUARTER-POINT STEP - NO ROUNDING IS
003600*     EVER PERFORMED OR NEEDED.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS VOWEL-CHAR     IS 'A' 'E' 'I' 'O' 'U'
004400                              'a' 'e' 'i' 'o' 'u'
004500     CLASS CONSONANT-CHAR IS 'B' 'C' 'D' 'F' 'G' 'H' 'J' 'K' 'L'
004600                              'M' 'N' 'P' 'Q' 'R' 'S' 'T' 'V' 'W'
004700                              'X' 'Y' 'Z'
004800                              'b' 'c' 'd' 'f' 'g' 'h' 'j' 'k' 'l'
004900                              'm' 'n' 'p' 'q' 'r' 's' 't' 'v' 'w'
005000                              'x' 'y' 'z'.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 01 WS-SCAN-AREA.
006100   03 WS-SCAN-TEXT                    PIC X(60) VALUE SPACE.
006200   03 WS-SCAN-MAX                     PIC 9(3) COMP VALUE ZERO.
006300   03 WS-SCAN-IDX                     PIC 9(3) COMP VALUE ZERO.
006400   03 WS-SCAN-LEN                     PIC 9(3) COMP VALUE ZERO.
006500   03 WS-FOUND-SW                     PIC X(01) VALUE 'N'.
006600     88 WS-FOUND                                VALUE 'Y'.
006700   03 FILLER                          PIC X(04).
006800 01 WS-SCAN-CHARS REDEFINES WS-SCAN-AREA.
006900   03 FILLER                          PIC X(60).
007000   03 WS-SCAN-CHAR OCCURS 60 TIMES    PIC X(01).
007100   03 FILLER                          PIC X(12).
007200*
007300 01 WS-LENGTH-PAIR.
007400   03 WS-ADDR-LEN                     PIC 9(3) COMP VALUE ZERO.
007500   03 WS-NAME-LEN                     PIC 9(3) COMP VALUE ZERO.
007600   03 FILLER                          PIC X(02).
007700 01 WS-LENGTH-PAIR-X REDEFINES WS-LENGTH-PAIR PIC X(06).
007800*
007900 01 WS-COUNT-AREA.
008000   03 WS-VOWEL-CNT                    PIC 9(3) COMP VALUE ZERO.
008100   03 WS-CONSONANT-CNT                PIC 9(3) COMP VALUE ZERO.
008200   03 FILLER                          PIC X(04).
008300*
008400 01 WS-GCD-WORK.
008500   03 WS-GCD-A                        PIC 9(3) COMP VALUE ZERO.
008600   03 WS-GCD-B                        PIC 9(3) COMP VALUE ZERO.
008700   03 WS-GCD-R                        PIC 9(3) COMP VALUE ZERO.
008800   03 WS-GCD-RESULT                   PIC 9(3) COMP VALUE ZERO.
008900   03 FILLER                          PIC X(04).
009000 01 WS-GCD-WORK-X REDEFINES WS-GCD-WORK PIC X(20).
009100*
009200 01 WS-DIVIDE-WORK.
009300   03 WS-DIVIDE-Q                     PIC 9(3) COMP VALUE ZERO.
009400   03 WS-DIVIDE-R                     PIC 9(1) COMP VALUE ZERO.
009500   03 FILLER                          PIC X(04).
009600*
009700 01 WS-ONE-CHAR-AREA.
009800   03 WS-ONE-CHAR                     PIC X(01) VALUE SPACE.
009900   03 FILLER                          PIC X(03).
010000*
010100 LINKAGE SECTION.
010200 COPY K52MSCP.
010300*
010400 PROCEDURE DIVISION USING SC-PARM-AREA.
010500*
010600 BEGIN.
010700     MOVE SC-ADDRESS-TEXT             TO WS-SCAN-TEXT.
010800     MOVE 60                          TO WS-SCAN-MAX.
010900     PERFORM 1000-FIND-TRIMMED-LENGTH THRU 1000-EXIT.
011000     MOVE WS-SCAN-LEN                 TO WS-ADDR-LEN.
011100
011200     MOVE SPACE                       TO WS-SCAN-TEXT.
011300     MOVE SC-DRIVER-NAME TO WS-SCAN-TEXT (1:40).
011400     MOVE 40                          TO WS-SCAN-MAX.
011500     PERFORM 1000-FIND-TRIMMED-LENGTH THRU 1000-EXIT.
011600     MOVE WS-SCAN-LEN                 TO WS-NAME-LEN.
011700
011800     PERFORM 2000-COUNT-VOWELS-CONSONANTS THRU 2000-EXIT.
011900     PERFORM 3000-COMPUTE-BASE-SCORE.
012000     PERFORM 4000-APPLY-COMMON-FACTOR THRU 4000-EXIT.
012100
012200     GOBACK.
012300*
012400 1000-FIND-TRIMMED-LENGTH.
012500     MOVE ZERO                        TO WS-SCAN-LEN.
012600     MOVE 'N'                         TO WS-FOUND-SW.
012700     PERFORM 1100-TEST-ONE-POSITION THRU 1100-EXIT
012800         VARYING WS-SCAN-IDX FROM WS-SCAN-MAX BY -1
012900         UNTIL WS-SCAN-IDX < 1 OR WS-FOUND.
013000 1000-EXIT.
013100     EXIT.
013200*
013300 1100-TEST-ONE-POSITION.
013400     IF WS-SCAN-CHAR (WS-SCAN-IDX) NOT EQUAL SPACE
013500        MOVE WS-SCAN-IDX              TO WS-SCAN-LEN
013600        MOVE 'Y'                      TO WS-FOUND-SW
013700     END-IF.
013800 1100-EXIT.
013900     EXIT.
014000*
014100 2000-COUNT-VOWELS-CONSONANTS.
014200     MOVE ZERO                        TO WS-VOWEL-CNT
014300                                          WS-CONSONANT-CNT.
014400     PERFORM 2100-COUNT-ONE-CHAR THRU 2100-EXIT
014500         VARYING WS-SCAN-IDX FROM 1 BY 1
014600         UNTIL WS-SCAN-IDX > WS-NAME-LEN.
014700 2000-EXIT.
014800     EXIT.
014900*
015000 2100-COUNT-ONE-CHAR.
015100     MOVE SC-DRIVER-NAME (WS-SCAN-IDX:1) TO WS-ONE-CHAR.
015200     IF WS-ONE-CHAR IS VOWEL-CHAR
015300        ADD 1                         TO WS-VOWEL-CNT
015400     ELSE
015500        IF WS-ONE-CHAR IS CONSONANT-CHAR
015600           ADD 1                      TO WS-CONSONANT-CNT
015700        END-IF
015800     END-IF.
015900 2100-EXIT.
016000     EXIT.
016100*
016200 3000-COMPUTE-BASE-SCORE.
016300     DIVIDE WS-ADDR-LEN BY 2
016400         GIVING WS-DIVIDE-Q REMAINDER WS-DIVIDE-R.
016500
016600     IF WS-DIVIDE-R EQUAL ZERO
016700        COMPUTE SC-SCORE = WS-VOWEL-CNT * 1.5
016800     ELSE
016900        MOVE WS-CONSONANT-CNT         TO SC-SCORE
017000     END-IF.
017100*
017200 4000-APPLY-COMMON-FACTOR.
017300     MOVE WS-ADDR-LEN                 TO WS-GCD-A.
017400     MOVE WS-NAME-LEN                 TO WS-GCD-B.
017500     PERFORM 4100-GCD-STEP
017600         UNTIL WS-GCD-B EQUAL ZERO.
017700     MOVE WS-GCD-A                    TO WS-GCD-RESULT.
017800
017900     IF WS-GCD-RESULT > 1
018000        COMPUTE SC-SCORE = SC-SCORE * 1.5
018100     END-IF.
018200 4000-EXIT.
018300     EXIT.
018400*
018500 4100-GCD-STEP.
018600     DIVIDE WS-GCD-A BY WS-GCD-B
018700         GIVING WS-DIVIDE-Q REMAINDER WS-GCD-R.
018800     MOVE WS-GCD-B                    TO WS-GCD-A.
018900     MOVE WS-GCD-R                    TO WS-GCD-B.
