000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     K52B001.
000300 AUTHOR.         D. PRUITT.
000400 INSTALLATION.   CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   03/14/87.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* K52B001 - SHIPPINGSCORE BATCH DRIVER
001000* **++ NIGHTLY BATCH RUN THAT PAIRS EACH ADDRESS ON THE DDADDR
001100* ++ FILE WITH THE BEST AVAILABLE DRIVER ON THE DDDRVR FILE.
001200* ++ LOADS BOTH FILES THROUGH K52F001, SCORES EVERY ADDRESS /
001300* ++ DRIVER COMBINATION THROUGH K52C001, HANDS THE SCORE TABLE TO
001400* ++ K52X001/K52S001 TO RUN THE ASSIGNMENT, AND PRINTS THE
001500* ++ RESULTS REPORT TO DDRSLT IN ADDRESS ORDER.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 03/14/87  DAP  ORIG     INITIAL VERSION.                            ORIG
002000* 04/09/87  DAP  ORIG     WIRED IN THE ASSIGNMENT MATRIX AND          ORIG
002100*                         SOLVER ONCE K52X001/K52S001 WERE READY.     ORIG
002200* 09/09/88  MTO  CR-0118  REJECT THE RUN IF EITHER INPUT DD IS     CR-0118
002300*                         MISSING RATHER THAN PRINTING AN EMPTY    CR-0118
002400*                         REPORT - OPERATIONS WAS RERUNNING BLIND. CR-0118
002500* 11/30/90  RLH  CR-0204  REJECT THE RUN IF EITHER FILE EXCEEDS    CR-0204
002600*                         THE 100-ROW/100-COLUMN MATRIX LIMIT      CR-0204
002700*                         INSTEAD OF TRUNCATING SILENTLY.          CR-0204
002800* 01/08/98  JLH  Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS.       Y2K-041
002900*                         NO CHANGE REQUIRED. SIGNED OFF.          Y2K-041
003000* 09/14/99  RLH  CR-0411  DETAIL LINES NOW PRINT IN ADDRESS ORDER  CR-0411
003100*                         REGARDLESS OF WHETHER THE MATRIX WAS     CR-0411
003200*                         TRANSPOSED INTERNALLY - DISPATCH WANTS   CR-0411
003300*                         THE REPORT IN THE SAME ORDER AS THE      CR-0411
003400*                         ADDRESS FILE, NOT SOLVER ROW ORDER.      CR-0411
003500* 03/06/01  MTO  CR-0447  LOAD CALLS NOW PASS FU-MAX-WIDTH (60 FOR CR-0447
003600*                         DDADDR, 40 FOR DDDRVR) SO K52F001 CAN    CR-0447
003700*                         CATCH AN OVERSIZE LINE AT LOAD TIME.     CR-0447
003800*                         0420-PRINT-ONE-ADDRESS NOW BUILDS        CR-0447
003900*                         RESULT-RECORD-AREA BEFORE EDITING THE    CR-0447
004000*                         DETAIL LINE FROM IT.                     CR-0447
004100*----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.    IBM-370.
004500 OBJECT-COMPUTER.    IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMVAL-CHAR IS '0' THRU '9'.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RESULTS-FILE ASSIGN TO DDRSLT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-RESULTS-FS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  RESULTS-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200 01  RESULTS-PRINT-REC                PIC X(169).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01 WS-SUBPROGRAM-NAMES.
006700   03 WS-FILE-UTIL-PGM                PIC X(08) VALUE 'K52F001'.
006800   03 WS-SCORE-UTIL-PGM               PIC X(08) VALUE 'K52C001'.
006900   03 WS-MATRIX-PGM                   PIC X(08) VALUE 'K52X001'.
007000   03 WS-SOLVER-PGM                   PIC X(08) VALUE 'K52S001'.
007100   03 FILLER                          PIC X(04).
007200 01 WS-SUBPROGRAM-HALVES REDEFINES WS-SUBPROGRAM-NAMES.
007300   03 WS-SUBPROGRAM-HALF OCCURS 4 TIMES PIC X(08).
007400   03 FILLER                          PIC X(04).
007500*
007600 01 WS-SWITCHES.
007700   03 WS-RESULTS-FS                   PIC XX VALUE SPACE.
007800     88 WS-RESULTS-FS-OK                      VALUE '00'.
007900   03 WS-RUN-FAILED-SW                PIC X(01) VALUE 'N'.
008000     88 WS-RUN-FAILED                          VALUE 'Y'.
008100   03 WS-CALL-ERROR-SW                PIC X(01) VALUE 'N'.
008200     88 WS-CALL-FAILED                         VALUE 'Y'.
008300   03 WS-ASSIGN-FOUND-SW              PIC X(01) VALUE 'N'.
008400     88 WS-ASSIGN-FOUND                        VALUE 'Y'.
008500   03 FILLER                          PIC X(04).
008600 01 WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(09).
008700*
008800 01 WS-INDEX-WORK.
008900   03 WS-ADDR-IDX                     PIC 9(3) COMP VALUE ZERO.
009000   03 WS-DRVR-IDX                     PIC 9(3) COMP VALUE ZERO.
009100   03 WS-ASSIGN-IDX                   PIC 9(3) COMP VALUE ZERO.
009200   03 WS-MAX-ADDR                     PIC 9(3) COMP VALUE 100.
009300   03 WS-MAX-DRVR                     PIC 9(3) COMP VALUE 100.
009400   03 FILLER                          PIC X(04).
009500 01 WS-INDEX-WORK-X REDEFINES WS-INDEX-WORK PIC X(19).
009600*
009700 77 WS-ASSIGNED-DRVR-IDX              PIC 9(3) COMP VALUE ZERO.
009800*
009900* FILE UTILITY CALL PARAMETERS AND RECORD TABLES - ONE SET FOR
010000* THE ADDRESS FILE, ONE FOR THE DRIVER FILE, BOTH KEPT IN MEMORY
010100* TOGETHER SINCE EVERY ADDRESS MUST BE SCORED AGAINST EVERY
010200* DRIVER.
010300*
010400 COPY K52MPRM.
010500*
010600 01 WS-ADDRESS-TABLE.
010700   03 WS-ADDR-REC-TOT                 PIC 9(5) COMP VALUE ZERO.
010800   03 WS-ADDR-REC-LIST.
010900     05 WS-ADDR-RECORD OCCURS 0 TO 500
011000                       DEPENDING ON WS-ADDR-REC-TOT
011100                       INDEXED BY WS-ADDR-RECORD-IDX.
011200       10 WS-ADDR-RECORD-TEXT         PIC X(60) VALUE SPACE.
011300       10 WS-ADDR-RECORD-LEN          PIC 9(3) COMP VALUE ZERO.
011400       10 FILLER                      PIC X(04).
011500   03 FILLER                          PIC X(04).
011600*
011700 01 WS-DRIVER-TABLE.
011800   03 WS-DRVR-REC-TOT                 PIC 9(5) COMP VALUE ZERO.
011900   03 WS-DRVR-REC-LIST.
012000     05 WS-DRVR-RECORD OCCURS 0 TO 500
012100                       DEPENDING ON WS-DRVR-REC-TOT
012200                       INDEXED BY WS-DRVR-RECORD-IDX.
012300       10 WS-DRVR-RECORD-TEXT         PIC X(60) VALUE SPACE.
012400       10 WS-DRVR-RECORD-LEN          PIC 9(3) COMP VALUE ZERO.
012500       10 FILLER                      PIC X(04).
012600   03 FILLER                          PIC X(04).
012700*
012800 COPY K52MSCP.
012900 COPY K52MSCR.
013000 COPY K52MTXI.
013100 COPY K52MTXO.
013200 COPY K52MRES.
013300*
013400 PROCEDURE DIVISION.
013500*
013600 BEGIN.
013700     PERFORM 0100-LOAD-INPUT-FILES THRU 0100-EXIT.
013800
013900     IF WS-RUN-FAILED
014000        PERFORM 0900-ABORT-RUN THRU 0900-EXIT
014100     ELSE
014200        PERFORM 0200-SCORE-ALL-PAIRS THRU 0200-EXIT
014300        PERFORM 0300-RUN-ASSIGNMENT THRU 0300-EXIT
014400        PERFORM 0400-PRINT-RESULTS THRU 0400-EXIT
014500     END-IF.
014600
014700     STOP RUN.
014800*
014900*----------------------------------------------------------------
015000* 0100-LOAD-INPUT-FILES - LOAD DDADDR AND DDDRVR THROUGH K52F001.
015100*                         A MISSING/UNREADABLE DD OR A FILE THAT
015200*                         WOULD OVERFLOW THE 100x100 MATRIX FAILS
015300*                         THE RUN - "INPUT VALIDATION" RULE.
015400*----------------------------------------------------------------
015500 0100-LOAD-INPUT-FILES.
015600     MOVE 'N'                         TO WS-RUN-FAILED-SW.
015700
015800     MOVE 'DDADDR'                    TO FU-DDNAME.
015900     MOVE 60                          TO FU-MAX-WIDTH.
016000     MOVE 'N'                         TO WS-CALL-ERROR-SW.
016100
016200     CALL WS-FILE-UTIL-PGM
016300         USING FU-PARMS WS-ADDRESS-TABLE
016400         ON EXCEPTION
016500            MOVE 'Y'                  TO WS-CALL-ERROR-SW
016600     END-CALL.
016700
016800     IF WS-CALL-FAILED
016900        DISPLAY 'K52B001 - UNABLE TO CALL ' WS-FILE-UTIL-PGM
017000        MOVE 16                       TO RETURN-CODE
017100        STOP RUN
017200     END-IF.
017300
017400     IF FU-FS-IS-FATAL
017500        MOVE 'Y'                      TO WS-RUN-FAILED-SW
017600     ELSE
017700        IF WS-ADDR-REC-TOT > WS-MAX-ADDR
017800           DISPLAY 'K52B001 - ADDRESS FILE EXCEEDS ' WS-MAX-ADDR
017900                   ' ROWS - RUN REJECTED'
018000           MOVE 'Y'                   TO WS-RUN-FAILED-SW
018100        END-IF
018200     END-IF.
018300
018400     MOVE 'DDDRVR'                    TO FU-DDNAME.
018500     MOVE 40                          TO FU-MAX-WIDTH.
018600     MOVE 'N'                         TO WS-CALL-ERROR-SW.
018700
018800     CALL WS-FILE-UTIL-PGM
018900         USING FU-PARMS WS-DRIVER-TABLE
019000         ON EXCEPTION
019100            MOVE 'Y'                  TO WS-CALL-ERROR-SW
019200     END-CALL.
019300
019400     IF WS-CALL-FAILED
019500        DISPLAY 'K52B001 - UNABLE TO CALL ' WS-FILE-UTIL-PGM
019600        MOVE 16                       TO RETURN-CODE
019700        STOP RUN
019800     END-IF.
019900
020000     IF FU-FS-IS-FATAL
020100        MOVE 'Y'                      TO WS-RUN-FAILED-SW
020200     ELSE
020300        IF WS-DRVR-REC-TOT > WS-MAX-DRVR
020400           DISPLAY 'K52B001 - DRIVER FILE EXCEEDS ' WS-MAX-DRVR
020500                   ' ROWS - RUN REJECTED'
020600           MOVE 'Y'                   TO WS-RUN-FAILED-SW
020700        END-IF
020800     END-IF.
020900 0100-EXIT.
021000     EXIT.
021100*
021200 0900-ABORT-RUN.
021300     DISPLAY 'K52B001 - SHIPPINGSCORE RUN ABORTED'.
021400     MOVE 16                          TO RETURN-CODE.
021500 0900-EXIT.
021600     EXIT.
021700*
021800*----------------------------------------------------------------
021900* 0200-SCORE-ALL-PAIRS - ONE CALL TO K52C001 PER (ADDRESS,DRIVER)
022000*                        CELL OF THE SUITABILITY SCORE TABLE.
022100*----------------------------------------------------------------
022200 0200-SCORE-ALL-PAIRS.
022300     MOVE WS-ADDR-REC-TOT             TO SCR-ADDR-TOT.
022400     MOVE WS-DRVR-REC-TOT             TO SCR-DRVR-TOT.
022500
022600     PERFORM 0210-SCORE-ONE-ADDRESS THRU 0210-EXIT
022700         VARYING WS-ADDR-IDX FROM 1 BY 1
022800         UNTIL WS-ADDR-IDX > SCR-ADDR-TOT.
022900 0200-EXIT.
023000     EXIT.
023100*
023200 0210-SCORE-ONE-ADDRESS.
023300     PERFORM 0220-SCORE-ONE-CELL THRU 0220-EXIT
023400         VARYING WS-DRVR-IDX FROM 1 BY 1
023500         UNTIL WS-DRVR-IDX > SCR-DRVR-TOT.
023600 0210-EXIT.
023700     EXIT.
023800*
023900 0220-SCORE-ONE-CELL.
024000     MOVE WS-ADDR-RECORD-TEXT (WS-ADDR-IDX)
024100                                      TO SC-ADDRESS-TEXT.
024200     MOVE WS-DRVR-RECORD-TEXT (WS-DRVR-IDX) (1:40)
024300                                      TO SC-DRIVER-NAME.
024400
024500     PERFORM 9820-CALL-SCORE-UTIL THRU 9820-EXIT.
024600
024700     MOVE SC-SCORE TO SCR-CELL (WS-ADDR-IDX, WS-DRVR-IDX).
024800 0220-EXIT.
024900     EXIT.
025000*
025100*----------------------------------------------------------------
025200* 0300-RUN-ASSIGNMENT - BUILD THE COST MATRIX, RUN THE MUNKRES
025300*                       SOLVER, THEN EXTRACT THE ASSIGNMENTS.
025400*----------------------------------------------------------------
025500 0300-RUN-ASSIGNMENT.
025600     MOVE 'BL'                        TO MTX-FUNCTION.
025700     PERFORM 9830-CALL-MATRIX THRU 9830-EXIT.
025800
025900     PERFORM 9840-CALL-SOLVER THRU 9840-EXIT.
026000
026100     MOVE 'EX'                        TO MTX-FUNCTION.
026200     PERFORM 9830-CALL-MATRIX THRU 9830-EXIT.
026300 0300-EXIT.
026400     EXIT.
026500*
026600*----------------------------------------------------------------
026700* 0400-PRINT-RESULTS - GRAND-TOTAL LINE FOLLOWED BY ONE DETAIL
026800*                      LINE PER ADDRESS, IN ADDRESS FILE ORDER.
026900*----------------------------------------------------------------
027000 0400-PRINT-RESULTS.
027100     OPEN OUTPUT RESULTS-FILE.
027200
027300     IF NOT WS-RESULTS-FS-OK
027400        DISPLAY 'K52B001 - OPEN ERROR ON DDRSLT - FILE STATUS '
027500                WS-RESULTS-FS
027600     ELSE
027700        MOVE ZERO                     TO TOTALS-SCORE
027800
027900        PERFORM 0410-SUM-ONE-ASSIGNMENT
028000            VARYING WS-ASSIGN-IDX FROM 1 BY 1
028100            UNTIL WS-ASSIGN-IDX > MTX-ASSIGN-TOT
028200
028300        MOVE TOTALS-SCORE             TO RPT-TOTAL-SCORE-ED
028400        WRITE RESULTS-PRINT-REC FROM RPT-TOTAL-LINE
028500
028600        PERFORM 0420-PRINT-ONE-ADDRESS THRU 0420-EXIT
028700            VARYING WS-ADDR-IDX FROM 1 BY 1
028800            UNTIL WS-ADDR-IDX > SCR-ADDR-TOT
028900
029000        CLOSE RESULTS-FILE
029100     END-IF.
029200 0400-EXIT.
029300     EXIT.
029400*
029500 0410-SUM-ONE-ASSIGNMENT.
029600     ADD MTX-ASSIGN-SCORE (WS-ASSIGN-IDX) TO TOTALS-SCORE.
029700*
029800 0420-PRINT-ONE-ADDRESS.
029900     MOVE 'N'                         TO WS-ASSIGN-FOUND-SW.
030000     PERFORM 0430-TEST-ONE-ASSIGNMENT
030100         VARYING WS-ASSIGN-IDX FROM 1 BY 1
030200         UNTIL WS-ASSIGN-IDX > MTX-ASSIGN-TOT OR WS-ASSIGN-FOUND.
030300
030400     IF WS-ASSIGN-FOUND
030500        MOVE WS-ADDR-RECORD-TEXT (WS-ADDR-IDX)
030600                                TO RESULT-ADDRESS-TEXT
030700        MOVE WS-DRVR-RECORD-TEXT (WS-ASSIGNED-DRVR-IDX) (1:40)
030800                                TO RESULT-DRIVER-NAME
030900        MOVE MTX-ASSIGN-SCORE (WS-ASSIGN-IDX)
031000                                TO RESULT-PAIR-SCORE
031100        MOVE RESULT-ADDRESS-TEXT
031200                                   TO RPT-ADDRESS-ED
031300        MOVE RESULT-DRIVER-NAME
031400                                   TO RPT-DRIVER-ED
031500        MOVE RESULT-PAIR-SCORE
031600                                   TO RPT-SCORE-ED
031700        WRITE RESULTS-PRINT-REC FROM RPT-DETAIL-LINE
031800     END-IF.
031900 0420-EXIT.
032000     EXIT.
032100*
032200 0430-TEST-ONE-ASSIGNMENT.
032300     IF MTX-ASSIGN-ADDR-IDX (WS-ASSIGN-IDX) EQUAL WS-ADDR-IDX
032400        MOVE MTX-ASSIGN-DRVR-IDX (WS-ASSIGN-IDX)
032500                                   TO WS-ASSIGNED-DRVR-IDX
032600        MOVE 'Y'                      TO WS-ASSIGN-FOUND-SW
032700     END-IF.
032800*
032900*----------------------------------------------------------------
033000* 9820/9830/9840 - COMMON CALL/ON-EXCEPTION PATTERN TO THE
033100* REMAINING SUBPROGRAMS THIS DRIVER USES (THE FILE UTILITY CALLS
033200* IN 0100-LOAD-INPUT-FILES ARE WRITTEN OUT IN FULL SINCE THEY
033300* PASS A DIFFERENT TABLE ON EACH OF THE TWO CALLS).
033400*----------------------------------------------------------------
033500 9820-CALL-SCORE-UTIL.
033600     MOVE 'N'                         TO WS-CALL-ERROR-SW.
033700
033800     CALL WS-SCORE-UTIL-PGM
033900         USING SC-PARM-AREA
034000         ON EXCEPTION
034100            MOVE 'Y'                  TO WS-CALL-ERROR-SW
034200     END-CALL.
034300
034400     IF WS-CALL-FAILED
034500        DISPLAY 'K52B001 - UNABLE TO CALL ' WS-SCORE-UTIL-PGM
034600        MOVE 16                       TO RETURN-CODE
034700        STOP RUN
034800     END-IF.
034900 9820-EXIT.
035000     EXIT.
035100*
035200 9830-CALL-MATRIX.
035300     MOVE 'N'                         TO WS-CALL-ERROR-SW.
035400
035500     CALL WS-MATRIX-PGM
035600         USING MTX-CONTROL MTX-DATA-AREA SCR-TABLE-AREA
035700         ON EXCEPTION
035800            MOVE 'Y'                  TO WS-CALL-ERROR-SW
035900     END-CALL.
036000
036100     IF WS-CALL-FAILED
036200        DISPLAY 'K52B001 - UNABLE TO CALL ' WS-MATRIX-PGM
036300        MOVE 16                       TO RETURN-CODE
036400        STOP RUN
036500     END-IF.
036600 9830-EXIT.
036700     EXIT.
036800*
036900 9840-CALL-SOLVER.
037000     MOVE 'N'                         TO WS-CALL-ERROR-SW.
037100
037200     CALL WS-SOLVER-PGM
037300         USING MTX-CONTROL MTX-DATA-AREA
037400         ON EXCEPTION
037500            MOVE 'Y'                  TO WS-CALL-ERROR-SW
037600     END-CALL.
037700
037800     IF WS-CALL-FAILED
037900        DISPLAY 'K52B001 - UNABLE TO CALL ' WS-SOLVER-PGM
038000        MOVE 16                       TO RETURN-CODE
038100        STOP RUN
038200     END-IF.
038300 9840-EXIT.
038400     EXIT.
