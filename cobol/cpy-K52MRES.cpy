000100* **++ K52MRES - ASSIGNMENT RESULT / REPORT LINE AREAS
000200* ++ RESULT-RECORD-AREA AND TOTALS-RECORD-AREA CARRY ONE
000300* ++ ASSIGNED PAIR / THE GRAND TOTAL IN BUSINESS FORM; THE
000400* ++ RPT- GROUPS BELOW ARE THE PRINTED (EDITED) FORM WRITTEN
000500* ++ TO THE RESULTS REPORT BY K52B001.
000600*
000700 01 RESULT-RECORD-AREA.
000800   03 RESULT-ADDRESS-TEXT       PIC X(60) VALUE SPACE.
000900   03 RESULT-DRIVER-NAME        PIC X(40) VALUE SPACE.
001000   03 RESULT-PAIR-SCORE         PIC S9(7)V99 VALUE ZERO.
001100   03 FILLER                    PIC X(05).
001200*
001300 01 TOTALS-RECORD-AREA.
001400   03 TOTALS-SCORE              PIC S9(9)V99 VALUE ZERO.
001500   03 FILLER                    PIC X(09).
001600*
001700 01 RPT-TOTAL-LINE.
001800   03 FILLER                    PIC X(25)
001900                       VALUE 'THE SUM OF THE SCORES IS'.
002000   03 FILLER                    PIC X(02) VALUE SPACE.
002100   03 RPT-TOTAL-SCORE-ED        PIC ZZZ,ZZZ,ZZ9.99.
002200   03 FILLER                    PIC X(91) VALUE SPACE.
002300*
002400 01 RPT-DETAIL-LINE.
002500   03 FILLER                    PIC X(08) VALUE 'ADDRESS '.
002600   03 RPT-ADDRESS-ED            PIC X(60) VALUE SPACE.
002700   03 FILLER                    PIC X(20)
002800                       VALUE ' ASSIGNED TO DRIVER '.
002900   03 RPT-DRIVER-ED             PIC X(40) VALUE SPACE.
003000   03 FILLER                    PIC X(09) VALUE '   SCORE '.
003100   03 RPT-SCORE-ED              PIC Z,ZZZ,ZZ9.99.
003200   03 FILLER                    PIC X(20) VALUE SPACE.
