000100* **++ K52MSCP - SCORE UTILITY CALL PARAMETERS
000200* ++ ONE (ADDRESS,DRIVER) PAIR IN, ONE SUITABILITY SCORE OUT.
000300* ++ PASSED BETWEEN K52B001 AND K52C001 FOR EVERY CELL OF THE
000400* ++ NA x ND SCORE TABLE.
000500*
000600 01 SC-PARM-AREA.
000700   03 SC-ADDRESS-TEXT           PIC X(60) VALUE SPACE.
000800   03 SC-DRIVER-NAME            PIC X(40) VALUE SPACE.
000900   03 SC-SCORE                  PIC S9(7)V99 VALUE ZERO.
001000   03 FILLER                    PIC X(05).
