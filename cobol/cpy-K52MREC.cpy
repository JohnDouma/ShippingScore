000100* **++ K52MREC - FILE UTILITY RECORD TABLE
000200* ++ HOLDS ONE LOADED INPUT FILE (ADDRESSES OR DRIVERS) AS AN
000300* ++ ORDERED TABLE OF TEXT LINES.  SHARED VIA LINKAGE BETWEEN
000400* ++ THE BATCH DRIVER (K52B001) AND THE FILE UTILITY (K52F001).
000500*
000600 01 FU-TABLE-AREA.
000700   03 FU-REC-TOT                PIC 9(5) COMP VALUE ZERO.
000800   03 FU-REC-LIST.
000900     05 FU-RECORD OCCURS 0 TO 500 DEPENDING ON FU-REC-TOT
001000                  INDEXED BY FU-REC-IDX.
001100       10 FU-RECORD-TEXT        PIC X(60) VALUE SPACE.
001200       10 FU-RECORD-LEN         PIC 9(3) COMP VALUE ZERO.
001300       10 FILLER                PIC X(04).
001400   03 FILLER                    PIC X(04).
