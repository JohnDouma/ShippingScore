000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     K52X001.
000300 AUTHOR.         J. HARKNESS.
000400 INSTALLATION.   CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* K52X001 - SHIPPINGSCORE ASSIGNMENT MATRIX
001000* **++ OWNS THE COST MATRIX USED BY THE MUNKRES SOLVER.  ON THE
001100* ++ BUILD CALL IT NEGATES THE SUITABILITY SCORE TABLE INTO A
001200* ++ COST MATRIX AND TRANSPOSES IT (VIA K52A001) WHEN THERE ARE
001300* ++ MORE ADDRESSES THAN DRIVERS, SO THE WORKING MATRIX NEVER
001400* ++ HAS MORE ROWS THAN COLUMNS.  ON THE EXTRACT CALL, AFTER THE
001500* ++ SOLVER K52S001 HAS FINISHED, IT WALKS THE STARRED CELLS AND
001600* ++ MAPS THEM BACK THROUGH ANY TRANSPOSITION INTO THE FINAL
001700* ++ ADDRESS/DRIVER/SCORE ASSIGNMENT LIST.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 04/02/87  JLH  ORIG     INITIAL VERSION.                            ORIG
002200* 04/09/87  JLH  ORIG     MOVED TRANSPOSE CALL HERE FROM K52S001      ORIG
002300*                         SO THE SOLVER NEVER SEES AN UN-SQUARED      ORIG
002400*                         MATRIX.                                     ORIG
002500* 02/27/92  MTO  CR-0266  EXTRACT NOW LOOKS UP THE SCORE FROM THE  CR-0266
002600*                         ORIGINAL SCORE TABLE RATHER THAN         CR-0266
002700*                         RE-NEGATING THE COST CELL - ROUNDING     CR-0266
002800*                         AUDIT FINDING, SEE CR-0266 WORKPAPERS.   CR-0266
002900* 01/08/98  JLH  Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS.       Y2K-041
003000*                         NO CHANGE REQUIRED. SIGNED OFF.          Y2K-041
003100* 03/02/99  RLH  CR-0398  CONFIRMED THE .25 SCORE STEP SURVIVES    CR-0398
003200*                         THE BUILD/EXTRACT ROUND TRIP EXACTLY -   CR-0398
003300*                         NO COMP-3 NEEDED, ZONED IS SUFFICIENT.   CR-0398
003400* 04/11/02  MTO  CR-0459  REVIEWED AGAINST THE REVISED SUITABILITY CR-0459
003500*                         SCORING STANDARD - BUILD/EXTRACT MOVE    CR-0459
003600*                         SCORES UNCHANGED, NO COST-SIGN CHANGE.   CR-0459
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS NUMVAL-CHAR IS '0' THRU '9'.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01 WS-SUBPROGRAM-NAMES.
005400   03 WS-ARRAY-UTIL-PGM               PIC X(08) VALUE 'K52A001'.
005500   03 FILLER                          PIC X(02).
005600 01 WS-SUBPROGRAM-HALVES REDEFINES WS-SUBPROGRAM-NAMES.
005700   03 WS-ARRAY-UTIL-PREFIX            PIC X(04).
005800   03 WS-ARRAY-UTIL-SUFFIX            PIC X(04).
005900   03 FILLER                          PIC X(02).
006000*
006100 01 WS-INDEX-WORK.
006200   03 WS-ROW-IDX                      PIC 9(3) COMP VALUE ZERO.
006300   03 WS-COL-IDX                      PIC 9(3) COMP VALUE ZERO.
006400   03 WS-SWAP-DIM                     PIC 9(3) COMP VALUE ZERO.
006500   03 WS-ADDR-IDX                     PIC 9(3) COMP VALUE ZERO.
006600   03 WS-DRVR-IDX                     PIC 9(3) COMP VALUE ZERO.
006700   03 FILLER                          PIC X(04).
006800 01 WS-INDEX-WORK-X REDEFINES WS-INDEX-WORK PIC X(13).
006900*
007000 77 WS-CALL-ERROR-SW                  PIC X(01) VALUE 'N'.
007100   88 WS-CALL-FAILED                          VALUE 'Y'.
007200*
007300 LINKAGE SECTION.
007400 COPY K52MTXI.
007500 COPY K52MTXO.
007600 COPY K52MSCR.
007700 COPY K52MFNC.
007800*
007900 PROCEDURE DIVISION USING MTX-CONTROL
008000                          MTX-DATA-AREA
008100                          SCR-TABLE-AREA.
008200*
008300 BEGIN.
008400     EVALUATE TRUE
008500        WHEN MTX-FX-BUILD
008600           PERFORM 1000-BUILD-COST-MATRIX THRU 1000-EXIT
008700        WHEN MTX-FX-EXTRACT
008800           PERFORM 9000-EXTRACT-ASSIGNMENTS THRU 9000-EXIT
008900     END-EVALUATE.
009000
009100     GOBACK.
009200*
009300 1000-BUILD-COST-MATRIX.
009400     MOVE SCR-ADDR-TOT                TO MTX-NROWS.
009500     MOVE SCR-DRVR-TOT                TO MTX-NCOLS.
009600     MOVE 'N'                         TO MTX-TRANSPOSED-SW.
009700
009800     PERFORM 1100-NEGATE-ONE-ROW THRU 1100-EXIT
009900         VARYING WS-ROW-IDX FROM 1 BY 1
010000         UNTIL WS-ROW-IDX > MTX-NROWS.
010100
010200     IF MTX-NROWS > MTX-NCOLS
010300        PERFORM 1200-TRANSPOSE-MATRIX THRU 1200-EXIT
010400     END-IF.
010500
010600     PERFORM 1300-INIT-MARKS-AND-COVERS THRU 1300-EXIT.
010700 1000-EXIT.
010800     EXIT.
010900*
011000 1100-NEGATE-ONE-ROW.
011100     PERFORM 1110-NEGATE-ONE-CELL
011200         VARYING WS-COL-IDX FROM 1 BY 1
011300         UNTIL WS-COL-IDX > MTX-NCOLS.
011400 1100-EXIT.
011500     EXIT.
011600*
011700 1110-NEGATE-ONE-CELL.
011800     COMPUTE MTX-COST-CELL (WS-ROW-IDX, WS-COL-IDX) =
011900             ZERO - SCR-CELL (WS-ROW-IDX, WS-COL-IDX).
012000*
012100 1200-TRANSPOSE-MATRIX.
012200     MOVE 'TR'                        TO ARR-FUNCTION-CODE.
012300     MOVE 'N'                         TO WS-CALL-ERROR-SW.
012400
012500     CALL WS-ARRAY-UTIL-PGM
012600         USING ARR-FUNCTION-AREA MTX-CONTROL MTX-DATA-AREA
012700         ON EXCEPTION
012800            MOVE 'Y'                  TO WS-CALL-ERROR-SW
012900     END-CALL.
013000
013100     IF WS-CALL-FAILED
013200        DISPLAY 'K52X001 - UNABLE TO CALL ' WS-ARRAY-UTIL-PGM
013300        MOVE 16                       TO RETURN-CODE
013400        GOBACK
013500     END-IF.
013600
013700     MOVE MTX-NROWS                   TO WS-SWAP-DIM.
013800     MOVE MTX-NCOLS                   TO MTX-NROWS.
013900     MOVE WS-SWAP-DIM                 TO MTX-NCOLS.
014000     MOVE 'Y'                         TO MTX-TRANSPOSED-SW.
014100 1200-EXIT.
014200     EXIT.
014300*
014400 1300-INIT-MARKS-AND-COVERS.
014500     PERFORM 1310-INIT-ONE-ROW THRU 1310-EXIT
014600         VARYING WS-ROW-IDX FROM 1 BY 1
014700         UNTIL WS-ROW-IDX > MTX-NROWS.
014800
014900     PERFORM 1320-INIT-ONE-COL-COVER
015000         VARYING WS-COL-IDX FROM 1 BY 1
015100         UNTIL WS-COL-IDX > MTX-NCOLS.
015200
015300     PERFORM 1330-INIT-ONE-ROW-COVER
015400         VARYING WS-ROW-IDX FROM 1 BY 1
015500         UNTIL WS-ROW-IDX > MTX-NROWS.
015600
015700     MOVE ZERO                        TO MTX-ASSIGN-TOT.
015800 1300-EXIT.
015900     EXIT.
016000*
016100 1310-INIT-ONE-ROW.
016200     PERFORM 1311-INIT-ONE-CELL
016300         VARYING WS-COL-IDX FROM 1 BY 1
016400         UNTIL WS-COL-IDX > MTX-NCOLS.
016500 1310-EXIT.
016600     EXIT.
016700*
016800 1311-INIT-ONE-CELL.
016900     MOVE ZERO TO MTX-MARK-CELL (WS-ROW-IDX, WS-COL-IDX).
017000*
017100 1320-INIT-ONE-COL-COVER.
017200     MOVE 'N' TO MTX-COL-COVER (WS-COL-IDX).
017300*
017400 1330-INIT-ONE-ROW-COVER.
017500     MOVE 'N' TO MTX-ROW-COVER (WS-ROW-IDX).
017600*
017700*----------------------------------------------------------------
017800* 9000-EXTRACT-ASSIGNMENTS - ONE STARRED CELL PER WORKING ROW
017900*                            MAPS TO ONE FINAL ASSIGNMENT.  MAP
018000*                            BACK THROUGH THE TRANSPOSE IF ANY,
018100*                            AND RELOOK-UP THE SCORE FROM THE
018200*                            ORIGINAL (UN-NEGATED) SCORE TABLE.
018300*----------------------------------------------------------------
018400 9000-EXTRACT-ASSIGNMENTS.
018500     MOVE ZERO                        TO MTX-ASSIGN-TOT.
018600     PERFORM 9100-EXTRACT-ONE-ROW THRU 9100-EXIT
018700         VARYING WS-ROW-IDX FROM 1 BY 1
018800         UNTIL WS-ROW-IDX > MTX-NROWS.
018900 9000-EXIT.
019000     EXIT.
019100*
019200 9100-EXTRACT-ONE-ROW.
019300     MOVE 'FM'                        TO ARR-FUNCTION-CODE.
019400     MOVE WS-ROW-IDX                  TO ARR-ROW-PARM.
019500     MOVE ZERO                        TO ARR-COL-PARM.
019600     MOVE 1                           TO ARR-MARK-PARM.
019700     MOVE 'N'                         TO WS-CALL-ERROR-SW.
019800
019900     CALL WS-ARRAY-UTIL-PGM
020000         USING ARR-FUNCTION-AREA MTX-CONTROL MTX-DATA-AREA
020100         ON EXCEPTION
020200            MOVE 'Y'                  TO WS-CALL-ERROR-SW
020300     END-CALL.
020400
020500     IF WS-CALL-FAILED
020600        DISPLAY 'K52X001 - UNABLE TO CALL ' WS-ARRAY-UTIL-PGM
020700        MOVE 16                       TO RETURN-CODE
020800        GOBACK
020900     END-IF.
021000
021100     IF ARR-RESULT-COUNT > ZERO
021200        IF MTX-IS-TRANSPOSED
021300           MOVE ARR-RESULT-COUNT      TO WS-ADDR-IDX
021400           MOVE WS-ROW-IDX            TO WS-DRVR-IDX
021500        ELSE
021600           MOVE WS-ROW-IDX            TO WS-ADDR-IDX
021700           MOVE ARR-RESULT-COUNT      TO WS-DRVR-IDX
021800        END-IF
021900
022000        ADD 1                         TO MTX-ASSIGN-TOT
022100        MOVE WS-ADDR-IDX TO MTX-ASSIGN-ADDR-IDX (MTX-ASSIGN-TOT)
022200        MOVE WS-DRVR-IDX TO MTX-ASSIGN-DRVR-IDX (MTX-ASSIGN-TOT)
022300        MOVE SCR-CELL (WS-ADDR-IDX, WS-DRVR-IDX)
022400                        TO MTX-ASSIGN-SCORE (MTX-ASSIGN-TOT)
022500     END-IF.
022600 9100-EXIT.
022700     EXIT.
