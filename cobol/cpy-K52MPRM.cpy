000100* **++ K52MPRM - FILE UTILITY CALL PARAMETERS
000200* ++ PASSED TO K52F001 SO THE SAME READER ROUTINE CAN LOAD
000300* ++ EITHER THE ADDRESS FILE OR THE DRIVER FILE.
000400*
000500 01 FU-PARMS.
000600   03 FU-DDNAME                 PIC X(08) VALUE SPACE.
000700   03 FU-MAX-WIDTH              PIC 9(3) COMP VALUE ZERO.
000800*    FU-MAX-WIDTH IS THE LONGEST MEANINGFUL COLUMN FOR THIS
000900*    CALLER'S DATA (60 FOR ADDRESS TEXT, 40 FOR DRIVER NAME) -
001000*    THE FD RECORD ITSELF IS ALWAYS 60 BYTES WIDE.  A STORED
001100*    LINE WITH TRAILING DATA PAST THIS COLUMN IS A LOAD ERROR.
001200   03 FU-STATUS-AREA.
001300     05 FU-FS                   PIC XX VALUE SPACE.
001400       88 FU-FS-OK                       VALUE '00'.
001500       88 FU-FS-EOF                      VALUE '10'.
001600     05 FU-FS-FATAL              PIC X VALUE 'N'.
001700       88 FU-FS-IS-FATAL                 VALUE 'Y'.
001800       88 FU-FS-NOT-FATAL                VALUE 'N'.
001900   03 FILLER                    PIC X(05).
