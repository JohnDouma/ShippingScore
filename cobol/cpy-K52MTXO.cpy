000100* **++ K52MTXO - ASSIGNMENT MATRIX DATA AREA
000200* ++ LINKAGE-OUT SIDE: THE COST MATRIX, THE STAR/PRIME MARK
000300* ++ MATRIX, THE ROW/COLUMN COVER SWITCHES AND THE EXTRACTED
000400* ++ ASSIGNMENT LIST.  SHARED BY K52X001 (OWNER), K52S001
000500* ++ (THE MUNKRES DRIVER) AND K52A001 (THE PRIMITIVES).
000600*
000700 01 MTX-DATA-AREA.
000800   03 MTX-COST-MATRIX.
000900     05 MTX-COST-ROW OCCURS 100 TIMES
001000                     INDEXED BY MTX-COST-ROW-IDX.
001100       10 MTX-COST-CELL OCCURS 100 TIMES
001200                        INDEXED BY MTX-COST-COL-IDX
001300                        PIC S9(7)V99 VALUE ZERO.
001400   03 MTX-MARK-MATRIX.
001500     05 MTX-MARK-ROW OCCURS 100 TIMES
001600                     INDEXED BY MTX-MARK-ROW-IDX.
001700       10 MTX-MARK-CELL OCCURS 100 TIMES
001800                        INDEXED BY MTX-MARK-COL-IDX
001900                        PIC 9(1) COMP VALUE ZERO.
002000         88 MTX-MARK-NONE                  VALUE 0.
002100         88 MTX-MARK-STARRED                VALUE 1.
002200         88 MTX-MARK-PRIMED                 VALUE 2.
002300   03 MTX-ROW-COVER-TB.
002400     05 MTX-ROW-COVER OCCURS 100 TIMES
002500                      INDEXED BY MTX-ROW-COVER-IDX
002600                      PIC X(01) VALUE 'N'.
002700       88 MTX-ROW-IS-COVERED                VALUE 'Y'.
002800       88 MTX-ROW-NOT-COVERED               VALUE 'N'.
002900   03 MTX-COL-COVER-TB.
003000     05 MTX-COL-COVER OCCURS 100 TIMES
003100                      INDEXED BY MTX-COL-COVER-IDX
003200                      PIC X(01) VALUE 'N'.
003300       88 MTX-COL-IS-COVERED                VALUE 'Y'.
003400       88 MTX-COL-NOT-COVERED               VALUE 'N'.
003500   03 MTX-ASSIGN-TOT             PIC 9(3) COMP VALUE ZERO.
003600   03 MTX-ASSIGN-LIST.
003700     05 MTX-ASSIGN-EL OCCURS 0 TO 100
003800                      DEPENDING ON MTX-ASSIGN-TOT
003900                      INDEXED BY MTX-ASSIGN-IDX.
004000       10 MTX-ASSIGN-ADDR-IDX    PIC 9(3) COMP.
004100       10 MTX-ASSIGN-DRVR-IDX    PIC 9(3) COMP.
004200       10 MTX-ASSIGN-SCORE       PIC S9(7)V99.
004300       10 FILLER                 PIC X(04).
004400   03 FILLER                     PIC X(05).
