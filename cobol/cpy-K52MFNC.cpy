000100* **++ K52MFNC - ARRAY UTILITY FUNCTION SWITCH
000200* ++ SELECTS WHICH MATRIX PRIMITIVE K52A001 IS TO PERFORM ON
000300* ++ BEHALF OF THE CALLING SOLVER/MATRIX ROUTINE.
000400*
000500 01 ARR-FUNCTION-AREA.
000600   03 ARR-FUNCTION-CODE         PIC X(02) VALUE SPACE.
000700     88 FX-ROW-MIN                        VALUE 'RM'.
000800     88 FX-ZEROIZE-ROW                    VALUE 'ZR'.
000900     88 FX-TRANSPOSE                      VALUE 'TR'.
001000     88 FX-COUNT-COVERED-COLS             VALUE 'CC'.
001100     88 FX-FIND-MARK                      VALUE 'FM'.
001200     88 FX-SUBTRACT-COL                   VALUE 'SC'.
001300     88 FX-ADD-ROW                        VALUE 'AR'.
001400   03 FILLER REDEFINES ARR-FUNCTION-CODE.
001500     05 ARR-FUNCTION-MAJOR      PIC X(01).
001600     05 ARR-FUNCTION-MINOR      PIC X(01).
001700   03 ARR-ROW-PARM               PIC 9(3) COMP VALUE ZERO.
001800   03 ARR-COL-PARM               PIC 9(3) COMP VALUE ZERO.
001900   03 ARR-MARK-PARM              PIC 9(1) COMP VALUE ZERO.
002000   03 ARR-VALUE-PARM             PIC S9(7)V99 VALUE ZERO.
002100   03 ARR-RESULT-COUNT           PIC 9(3) COMP VALUE ZERO.
002200   03 FILLER                     PIC X(05).
