000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     K52S001.
000300 AUTHOR.         M. OKAFOR.
000400 INSTALLATION.   CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   04/09/87.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* K52S001 - SHIPPINGSCORE ASSIGNMENT SOLVER
001000* **++ STATE-MACHINE DRIVER OF THE MUNKRES (HUNGARIAN) METHOD.
001100* ++ RUNS AGAINST THE COST MATRIX THAT K52X001 HAS ALREADY
001200* ++ BUILT AND, IF NEEDED, TRANSPOSED.  USES K52A001 FOR EVERY
001300* ++ ROW/COLUMN PRIMITIVE SO THIS PROGRAM ONLY EVER CONTAINS
001400* ++ THE STEPPING LOGIC.  ON RETURN THE STARRED CELLS DESCRIBE
001500* ++ THE OPTIMAL ASSIGNMENT; K52X001 EXTRACTS THEM.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 04/09/87  MTO  ORIG     INITIAL VERSION - STEPS 1 (ZEROIZE) AND     ORIG
002000*                         2 (INITIAL STAR) ONLY.  STEPS 3-6 LEFT      ORIG
002100*                         AS STUBS PENDING THE DISPATCH REVIEW.       ORIG
002200* 05/01/87  MTO  ORIG     COMPLETED STEPS 3 THROUGH 6 AND THE         ORIG
002300*                         AUGMENTING-PATH LOGIC - RUN NOW             ORIG
002400*                         PRODUCES A COMPLETE OPTIMAL ASSIGNMENT      ORIG
002500*                         INSTEAD OF STOPPING AT THE FIRST COVER      ORIG
002600*                         CHECK.                                      ORIG
002700* 11/14/90  RLH  CR-0198  FIXED AN INFINITE LOOP WHEN THE COST     CR-0198
002800*                         MATRIX WAS ALL ZEROES ON ENTRY - STEP 6  CR-0198
002900*                         WAS PICKING UP A STALE MINIMUM.          CR-0198
003000* 01/08/98  JLH  Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS.       Y2K-041
003100*                         NO CHANGE REQUIRED. SIGNED OFF.          Y2K-041
003200* 09/02/99  RLH  CR-0411  PATH TABLE RAISED FROM 100 TO 200        CR-0411
003300*                         ENTRIES TO COVER THE NEW 100x100 LIMIT.  CR-0411
003400* 04/11/02  MTO  CR-0459  REVIEWED AGAINST THE REVISED SUITABILITY CR-0459
003500*                         SCORING STANDARD - STEPS 1-6 UNCHANGED,  CR-0459
003600*                         SOLVER IS SCORE-RULE AGNOSTIC.           CR-0459
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS NUMVAL-CHAR IS '0' THRU '9'.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01 WS-SUBPROGRAM-NAMES.
005400   03 WS-ARRAY-UTIL-PGM               PIC X(08) VALUE 'K52A001'.
005500   03 FILLER                          PIC X(02).
005600 01 WS-SUBPROGRAM-HALVES REDEFINES WS-SUBPROGRAM-NAMES.
005700   03 WS-ARRAY-UTIL-PREFIX            PIC X(04).
005800   03 WS-ARRAY-UTIL-SUFFIX            PIC X(04).
005900   03 FILLER                          PIC X(02).
006000*
006100 01 WS-SWITCHES.
006200   03 WS-DONE-SW                      PIC X(01) VALUE 'N'.
006300     88 WS-DONE                                 VALUE 'Y'.
006400   03 WS-ZERO-FOUND-SW                PIC X(01) VALUE 'N'.
006500     88 WS-ZERO-FOUND                           VALUE 'Y'.
006600   03 WS-PATH-DONE-SW                 PIC X(01) VALUE 'N'.
006700     88 WS-PATH-DONE                            VALUE 'Y'.
006800   03 WS-CALL-ERROR-SW                PIC X(01) VALUE 'N'.
006900     88 WS-CALL-FAILED                          VALUE 'Y'.
007000   03 FILLER                          PIC X(04).
007100*
007200 01 WS-INDEX-WORK.
007300   03 WS-ROW-IDX                      PIC 9(3) COMP VALUE ZERO.
007400   03 WS-COL-IDX                      PIC 9(3) COMP VALUE ZERO.
007500   03 WS-ZERO-ROW                     PIC 9(3) COMP VALUE ZERO.
007600   03 WS-ZERO-COL                     PIC 9(3) COMP VALUE ZERO.
007700   03 WS-COVERED-COUNT                PIC 9(3) COMP VALUE ZERO.
007800   03 FILLER                          PIC X(05).
007900 01 WS-INDEX-WORK-X REDEFINES WS-INDEX-WORK PIC X(20).
008000*
008100 01 WS-VALUE-WORK.
008200   03 WS-ROW-MIN-VALUE                PIC S9(7)V99 VALUE ZERO.
008300   03 WS-MIN-UNCOVERED                PIC S9(7)V99
008400                                       VALUE 9999999.99.
008500   03 FILLER                          PIC X(02).
008600 01 WS-VALUE-WORK-X REDEFINES WS-VALUE-WORK PIC X(20).
008700*
008800 01 WS-DIVIDE-WORK.
008900   03 WS-DIVIDE-Q                     PIC 9(3) COMP VALUE ZERO.
009000   03 WS-DIVIDE-R                     PIC 9(1) COMP VALUE ZERO.
009100   03 FILLER                          PIC X(04).
009200*
009300 01 WS-STAR-SCAN-AREA.
009400   03 WS-ROW-STARRED OCCURS 100 TIMES PIC X(01) VALUE 'N'.
009500     88 WS-ROW-HAS-STAR                         VALUE 'Y'.
009600   03 WS-COL-STARRED OCCURS 100 TIMES PIC X(01) VALUE 'N'.
009700     88 WS-COL-HAS-STAR                         VALUE 'Y'.
009800   03 FILLER                          PIC X(04).
009900*
010000 01 WS-PATH-AREA.
010100   03 WS-PATH-LEN                     PIC 9(3) COMP VALUE ZERO.
010200   03 WS-PATH-IDX                     PIC 9(3) COMP VALUE ZERO.
010300   03 WS-PATH-TB.
010400     05 WS-PATH-EL OCCURS 200 TIMES.
010500       10 WS-PATH-ROW                 PIC 9(3) COMP VALUE ZERO.
010600       10 WS-PATH-COL                 PIC 9(3) COMP VALUE ZERO.
010700   03 FILLER                          PIC X(04).
010800*
010900 LINKAGE SECTION.
011000 COPY K52MTXI.
011100 COPY K52MTXO.
011200 COPY K52MFNC.
011300*
011400 PROCEDURE DIVISION USING MTX-CONTROL
011500                          MTX-DATA-AREA.
011600*
011700 BEGIN.
011800     MOVE 'N'                         TO WS-DONE-SW.
011900
012000     PERFORM 1000-ZEROIZE-MINIMA THRU 1000-EXIT.
012100     PERFORM 2000-STAR-ZEROES THRU 2000-EXIT.
012200     PERFORM 3000-COVER-COLUMNS THRU 3000-EXIT.
012300     PERFORM 3900-COUNT-COVERED THRU 3900-EXIT.
012400
012500     IF WS-COVERED-COUNT EQUAL MTX-NROWS
012600        MOVE 'Y'                      TO WS-DONE-SW
012700     END-IF.
012800
012900     PERFORM 8000-MAIN-LOOP THRU 8000-EXIT
013000         UNTIL WS-DONE.
013100
013200     GOBACK.
013300*
013400*----------------------------------------------------------------
013500* STEP 1 - ZEROIZE-MINIMA
013600*----------------------------------------------------------------
013700 1000-ZEROIZE-MINIMA.
013800     PERFORM 1100-ZEROIZE-ONE-ROW THRU 1100-EXIT
013900         VARYING WS-ROW-IDX FROM 1 BY 1
014000         UNTIL WS-ROW-IDX > MTX-NROWS.
014100 1000-EXIT.
014200     EXIT.
014300*
014400 1100-ZEROIZE-ONE-ROW.
014500     MOVE 'RM'                        TO ARR-FUNCTION-CODE.
014600     MOVE WS-ROW-IDX                  TO ARR-ROW-PARM.
014700     PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT.
014800     MOVE ARR-VALUE-PARM              TO WS-ROW-MIN-VALUE.
014900
015000     MOVE 'ZR'                        TO ARR-FUNCTION-CODE.
015100     MOVE WS-ROW-IDX                  TO ARR-ROW-PARM.
015200     MOVE WS-ROW-MIN-VALUE            TO ARR-VALUE-PARM.
015300     PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT.
015400 1100-EXIT.
015500     EXIT.
015600*
015700*----------------------------------------------------------------
015800* STEP 2 - STAR-ZEROES
015900*----------------------------------------------------------------
016000 2000-STAR-ZEROES.
016100     PERFORM 2050-CLEAR-ONE-ROW-SW
016200         VARYING WS-ROW-IDX FROM 1 BY 1
016300         UNTIL WS-ROW-IDX > MTX-NROWS.
016400     PERFORM 2060-CLEAR-ONE-COL-SW
016500         VARYING WS-COL-IDX FROM 1 BY 1
016600         UNTIL WS-COL-IDX > MTX-NCOLS.
016700     PERFORM 2100-STAR-ONE-ROW THRU 2100-EXIT
016800         VARYING WS-ROW-IDX FROM 1 BY 1
016900         UNTIL WS-ROW-IDX > MTX-NROWS.
017000 2000-EXIT.
017100     EXIT.
017200*
017300 2050-CLEAR-ONE-ROW-SW.
017400     MOVE 'N'            TO WS-ROW-STARRED (WS-ROW-IDX).
017500*
017600 2060-CLEAR-ONE-COL-SW.
017700     MOVE 'N'            TO WS-COL-STARRED (WS-COL-IDX).
017800*
017900 2100-STAR-ONE-ROW.
018000     PERFORM 2110-STAR-ONE-CELL
018100         VARYING WS-COL-IDX FROM 1 BY 1
018200         UNTIL WS-COL-IDX > MTX-NCOLS.
018300 2100-EXIT.
018400     EXIT.
018500*
018600 2110-STAR-ONE-CELL.
018700     IF MTX-COST-CELL (WS-ROW-IDX, WS-COL-IDX) EQUAL ZERO
018800        AND NOT WS-ROW-HAS-STAR (WS-ROW-IDX)
018900        AND NOT WS-COL-HAS-STAR (WS-COL-IDX)
019000        MOVE 1                        TO MTX-MARK-CELL
019100                             (WS-ROW-IDX, WS-COL-IDX)
019200        MOVE 'Y'            TO WS-ROW-STARRED (WS-ROW-IDX)
019300        MOVE 'Y'            TO WS-COL-STARRED (WS-COL-IDX)
019400     END-IF.
019500*
019600*----------------------------------------------------------------
019700* STEP 3 - COVER-COLUMNS
019800*----------------------------------------------------------------
019900 3000-COVER-COLUMNS.
020000     PERFORM 3100-COVER-ONE-COLUMN THRU 3100-EXIT
020100         VARYING WS-COL-IDX FROM 1 BY 1
020200         UNTIL WS-COL-IDX > MTX-NCOLS.
020300 3000-EXIT.
020400     EXIT.
020500*
020600 3100-COVER-ONE-COLUMN.
020700     MOVE 'FM'                        TO ARR-FUNCTION-CODE.
020800     MOVE ZERO                        TO ARR-ROW-PARM.
020900     MOVE WS-COL-IDX                  TO ARR-COL-PARM.
021000     MOVE 1                           TO ARR-MARK-PARM.
021100     PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT.
021200
021300     IF ARR-RESULT-COUNT > ZERO
021400        MOVE 'Y'            TO MTX-COL-COVER (WS-COL-IDX)
021500     ELSE
021600        MOVE 'N'            TO MTX-COL-COVER (WS-COL-IDX)
021700     END-IF.
021800 3100-EXIT.
021900     EXIT.
022000*
022100 3900-COUNT-COVERED.
022200     MOVE 'CC'                        TO ARR-FUNCTION-CODE.
022300     PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT.
022400     MOVE ARR-RESULT-COUNT            TO WS-COVERED-COUNT.
022500 3900-EXIT.
022600     EXIT.
022700*
022800*----------------------------------------------------------------
022900* STEPS 4-6 - ONE PASS OF PRIME/AUGMENT/ADJUST.  REPEATED FROM
023000* BEGIN UNTIL THE COVERED COLUMN COUNT REACHES THE ROW COUNT.
023100*----------------------------------------------------------------
023200 8000-MAIN-LOOP.
023300     PERFORM 8100-FIND-UNCOVERED-ZERO THRU 8100-EXIT.
023400
023500     IF WS-ZERO-FOUND
023600        MOVE 2                        TO MTX-MARK-CELL
023700                             (WS-ZERO-ROW, WS-ZERO-COL)
023800        PERFORM 8300-CHECK-STAR-IN-ROW THRU 8300-EXIT
023900
024000        IF ARR-RESULT-COUNT > ZERO
024100           MOVE 'Y'         TO MTX-ROW-COVER (WS-ZERO-ROW)
024200           MOVE 'N'         TO MTX-COL-COVER
024300                                          (ARR-RESULT-COUNT)
024400        ELSE
024500           PERFORM 8500-AUGMENT-PATH THRU 8500-EXIT
024600           PERFORM 8600-ERASE-PRIMES THRU 8600-EXIT
024700           PERFORM 8650-UNCOVER-ALL THRU 8650-EXIT
024800           PERFORM 3000-COVER-COLUMNS THRU 3000-EXIT
024900        END-IF
025000     ELSE
025100        PERFORM 8700-ADJUST-MATRIX THRU 8700-EXIT
025200     END-IF.
025300
025400     PERFORM 3900-COUNT-COVERED THRU 3900-EXIT.
025500     IF WS-COVERED-COUNT EQUAL MTX-NROWS
025600        MOVE 'Y'                      TO WS-DONE-SW
025700     END-IF.
025800 8000-EXIT.
025900     EXIT.
026000*
026100*----------------------------------------------------------------
026200* STEP 4 - PRIME-ZEROES (SEARCH HALF)
026300*----------------------------------------------------------------
026400 8100-FIND-UNCOVERED-ZERO.
026500     MOVE 'N'                         TO WS-ZERO-FOUND-SW.
026600     PERFORM 8110-SCAN-ONE-ROW THRU 8110-EXIT
026700         VARYING WS-ROW-IDX FROM 1 BY 1
026800         UNTIL WS-ROW-IDX > MTX-NROWS OR WS-ZERO-FOUND.
026900 8100-EXIT.
027000     EXIT.
027100*
027200 8110-SCAN-ONE-ROW.
027300     IF MTX-ROW-NOT-COVERED (WS-ROW-IDX)
027400        PERFORM 8120-SCAN-ONE-CELL THRU 8120-EXIT
027500            VARYING WS-COL-IDX FROM 1 BY 1
027600            UNTIL WS-COL-IDX > MTX-NCOLS OR WS-ZERO-FOUND
027700     END-IF.
027800 8110-EXIT.
027900     EXIT.
028000*
028100 8120-SCAN-ONE-CELL.
028200     IF MTX-COL-NOT-COVERED (WS-COL-IDX)
028300        AND MTX-COST-CELL (WS-ROW-IDX, WS-COL-IDX) EQUAL ZERO
028400        MOVE WS-ROW-IDX               TO WS-ZERO-ROW
028500        MOVE WS-COL-IDX               TO WS-ZERO-COL
028600        MOVE 'Y'                      TO WS-ZERO-FOUND-SW
028700     END-IF.
028800 8120-EXIT.
028900     EXIT.
029000*
029100 8300-CHECK-STAR-IN-ROW.
029200     MOVE 'FM'                        TO ARR-FUNCTION-CODE.
029300     MOVE WS-ZERO-ROW                 TO ARR-ROW-PARM.
029400     MOVE ZERO                        TO ARR-COL-PARM.
029500     MOVE 1                           TO ARR-MARK-PARM.
029600     PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT.
029700 8300-EXIT.
029800     EXIT.
029900*
030000*----------------------------------------------------------------
030100* STEP 5 - REMOVE-PRIMES (AUGMENTING PATH)
030200*----------------------------------------------------------------
030300 8500-AUGMENT-PATH.
030400     MOVE 1                           TO WS-PATH-LEN.
030500     MOVE WS-ZERO-ROW                 TO WS-PATH-ROW (1).
030600     MOVE WS-ZERO-COL                 TO WS-PATH-COL (1).
030700     MOVE 'N'                         TO WS-PATH-DONE-SW.
030800
030900     PERFORM 8510-EXTEND-PATH THRU 8510-EXIT
031000         UNTIL WS-PATH-DONE.
031100
031200     PERFORM 8520-FLIP-ONE-MARK
031300         VARYING WS-PATH-IDX FROM 1 BY 1
031400         UNTIL WS-PATH-IDX > WS-PATH-LEN.
031500 8500-EXIT.
031600     EXIT.
031700*
031800 8510-EXTEND-PATH.
031900     MOVE 'FM'                        TO ARR-FUNCTION-CODE.
032000     MOVE ZERO                        TO ARR-ROW-PARM.
032100     MOVE WS-PATH-COL (WS-PATH-LEN)   TO ARR-COL-PARM.
032200     MOVE 1                           TO ARR-MARK-PARM.
032300     PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT.
032400
032500     IF ARR-RESULT-COUNT EQUAL ZERO
032600        MOVE 'Y'                      TO WS-PATH-DONE-SW
032700     ELSE
032800        ADD 1                         TO WS-PATH-LEN
032900        MOVE ARR-RESULT-COUNT         TO WS-PATH-ROW (WS-PATH-LEN)
033000        MOVE WS-PATH-COL (WS-PATH-LEN - 1)
033100                                      TO WS-PATH-COL (WS-PATH-LEN)
033200
033300        MOVE 'FM'                     TO ARR-FUNCTION-CODE
033400        MOVE WS-PATH-ROW (WS-PATH-LEN) TO ARR-ROW-PARM
033500        MOVE ZERO                     TO ARR-COL-PARM
033600        MOVE 2                        TO ARR-MARK-PARM
033700        PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT
033800
033900        ADD 1                         TO WS-PATH-LEN
034000        MOVE WS-PATH-ROW (WS-PATH-LEN - 1)
034100                                      TO WS-PATH-ROW (WS-PATH-LEN)
034200        MOVE ARR-RESULT-COUNT         TO WS-PATH-COL (WS-PATH-LEN)
034300     END-IF.
034400 8510-EXIT.
034500     EXIT.
034600*
034700 8520-FLIP-ONE-MARK.
034800     DIVIDE WS-PATH-IDX BY 2
034900         GIVING WS-DIVIDE-Q REMAINDER WS-DIVIDE-R.
035000
035100     IF WS-DIVIDE-R EQUAL 1
035200        MOVE 1            TO MTX-MARK-CELL
035300                  (WS-PATH-ROW (WS-PATH-IDX),
035400                   WS-PATH-COL (WS-PATH-IDX))
035500     ELSE
035600        MOVE 0            TO MTX-MARK-CELL
035700                  (WS-PATH-ROW (WS-PATH-IDX),
035800                   WS-PATH-COL (WS-PATH-IDX))
035900     END-IF.
036000*
036100 8600-ERASE-PRIMES.
036200     PERFORM 8610-ERASE-ONE-ROW
036300         VARYING WS-ROW-IDX FROM 1 BY 1
036400         UNTIL WS-ROW-IDX > MTX-NROWS.
036500 8600-EXIT.
036600     EXIT.
036700*
036800 8610-ERASE-ONE-ROW.
036900     PERFORM 8611-ERASE-ONE-CELL
037000         VARYING WS-COL-IDX FROM 1 BY 1
037100         UNTIL WS-COL-IDX > MTX-NCOLS.
037200*
037300 8611-ERASE-ONE-CELL.
037400     IF MTX-MARK-PRIMED (WS-ROW-IDX, WS-COL-IDX)
037500        MOVE 0                        TO MTX-MARK-CELL
037600                             (WS-ROW-IDX, WS-COL-IDX)
037700     END-IF.
037800*
037900 8650-UNCOVER-ALL.
038000     PERFORM 8660-UNCOVER-ONE-ROW
038100         VARYING WS-ROW-IDX FROM 1 BY 1
038200         UNTIL WS-ROW-IDX > MTX-NROWS.
038300     PERFORM 8670-UNCOVER-ONE-COL
038400         VARYING WS-COL-IDX FROM 1 BY 1
038500         UNTIL WS-COL-IDX > MTX-NCOLS.
038600 8650-EXIT.
038700     EXIT.
038800*
038900 8660-UNCOVER-ONE-ROW.
039000     MOVE 'N'            TO MTX-ROW-COVER (WS-ROW-IDX).
039100*
039200 8670-UNCOVER-ONE-COL.
039300     MOVE 'N'            TO MTX-COL-COVER (WS-COL-IDX).
039400*
039500*----------------------------------------------------------------
039600* STEP 6 - ADJUST-MATRIX
039700*----------------------------------------------------------------
039800 8700-ADJUST-MATRIX.
039900     MOVE 9999999.99                  TO WS-MIN-UNCOVERED.
040000
040100     PERFORM 8710-SCAN-ONE-ROW THRU 8710-EXIT
040200         VARYING WS-ROW-IDX FROM 1 BY 1
040300         UNTIL WS-ROW-IDX > MTX-NROWS.
040400
040500     PERFORM 8720-ADD-TO-ONE-ROW
040600         VARYING WS-ROW-IDX FROM 1 BY 1
040700         UNTIL WS-ROW-IDX > MTX-NROWS.
040800
040900     PERFORM 8730-SUBTRACT-ONE-COL
041000         VARYING WS-COL-IDX FROM 1 BY 1
041100         UNTIL WS-COL-IDX > MTX-NCOLS.
041200 8700-EXIT.
041300     EXIT.
041400*
041500 8710-SCAN-ONE-ROW.
041600     IF MTX-ROW-NOT-COVERED (WS-ROW-IDX)
041700        PERFORM 8711-SCAN-ONE-CELL
041800            VARYING WS-COL-IDX FROM 1 BY 1
041900            UNTIL WS-COL-IDX > MTX-NCOLS
042000     END-IF.
042100 8710-EXIT.
042200     EXIT.
042300*
042400 8711-SCAN-ONE-CELL.
042500     IF MTX-COL-NOT-COVERED (WS-COL-IDX)
042600        AND MTX-COST-CELL (WS-ROW-IDX, WS-COL-IDX)
042700                                       < WS-MIN-UNCOVERED
042800        MOVE MTX-COST-CELL (WS-ROW-IDX, WS-COL-IDX)
042900                                      TO WS-MIN-UNCOVERED
043000     END-IF.
043100*
043200 8720-ADD-TO-ONE-ROW.
043300     IF MTX-ROW-IS-COVERED (WS-ROW-IDX)
043400        MOVE 'AR'                     TO ARR-FUNCTION-CODE
043500        MOVE WS-ROW-IDX               TO ARR-ROW-PARM
043600        MOVE WS-MIN-UNCOVERED         TO ARR-VALUE-PARM
043700        PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT
043800     END-IF.
043900*
044000 8730-SUBTRACT-ONE-COL.
044100     IF MTX-COL-NOT-COVERED (WS-COL-IDX)
044200        MOVE 'SC'                     TO ARR-FUNCTION-CODE
044300        MOVE WS-COL-IDX               TO ARR-COL-PARM
044400        MOVE WS-MIN-UNCOVERED         TO ARR-VALUE-PARM
044500        PERFORM 9800-CALL-ARRAY-UTIL THRU 9800-EXIT
044600     END-IF.
044700*
044800*----------------------------------------------------------------
044900* 9800-CALL-ARRAY-UTIL - COMMON CALL TO K52A001.  ARR-FUNCTION-
045000* CODE AND ITS PARAMETERS MUST BE SET BEFORE EACH PERFORM.
045100*----------------------------------------------------------------
045200 9800-CALL-ARRAY-UTIL.
045300     MOVE 'N'                         TO WS-CALL-ERROR-SW.
045400
045500     CALL WS-ARRAY-UTIL-PGM
045600         USING ARR-FUNCTION-AREA MTX-CONTROL MTX-DATA-AREA
045700         ON EXCEPTION
045800            MOVE 'Y'                  TO WS-CALL-ERROR-SW
045900     END-CALL.
046000
046100     IF WS-CALL-FAILED
046200        DISPLAY 'K52S001 - UNABLE TO CALL ' WS-ARRAY-UTIL-PGM
046300        MOVE 16                       TO RETURN-CODE
046400        GOBACK
046500     END-IF.
046600 9800-EXIT.
046700     EXIT.
